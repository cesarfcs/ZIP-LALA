000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.               SMP010R.                                       
000300 AUTHOR.                   V R PAZ.                                       
000400 INSTALLATION.              SETOR DE PROCESSAMENTO DE DADOS.              
000500 DATE-WRITTEN.              1989-05-04.                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.                  USO INTERNO - LOTE NOTURNO.                   
000800*****************************************************************         
000900*  SMP010R - RELATORIO DE KPI DE PROSPECCAO (PASSO 2 DO LOTE)  *          
001000*****************************************************************         
001100* LE O EXTRATO FILTRADO (FILTRADO) GRAVADO PELO SMP010, CLASSI-*          
001200* FICA CADA CONTATO PELAS TAGS DA ULTIMA CHAMADA E PELO STATUS *          
001300* DE E-MAIL, ACUMULA OS CONTADORES DO CANAL TELEFONE E DO      *          
001400* CANAL E-MAIL E, NO FIM DO ARQUIVO, CALCULA AS TAXAS DE CON-  *          
001500* VERSAO E IMPRIME O BLOCO DE KPI (RELKPI). TAMBEM LOCALIZA NA *          
001600* TABELA DE OFERTAS (OFTAB) OS DADOS DE CONTEXTO DA OFERTA     *          
001700* ESCOLHIDA NO CARTAO DE PARAMETROS (PARMOFR).                 *          
001800*****************************************************************         
001900* CARTAO PARMOFR (80 POS) - UM SO CARTAO:                      *          
002000*   COLS  1-20  NOME DA OFERTA (VIDE TABELA OFTAB)             *          
002100*   COLS 21-25  ALVO PERSONALIZADO (SO P/ OFERTA PERSONALIZADA)*          
002200* SEM CARTAO OU CARTAO EM BRANCO, ASSUME "OFFRE PERSONNALISEE" *          
002300* COM ALVO PADRAO DE 1600.                                     *          
002400*****************************************************************         
002500* HISTORICO DE ALTERACOES                                                 
002600* DATA       PROGR   PEDIDO    DESCRICAO                                  
002700* ---------- ------- --------- -----------------------------              
002800* 1989-05-04 VPR     EE-0475   VERSAO ORIGINAL - SO CONTADORES            
002900*                              DE TELEFONE, SEM TAXAS.                    
003000* 1991-02-19 VPR     EE-0503   ACRESCIDAS AS TAXAS DE CONVERSAO           
003100*                              E O CANAL DE E-MAIL.                       
003200* 1994-02-14 VPR     EE-0561   LOCALIZACAO NA TABELA DE OFERTAS           
003300*                              (OFTAB), COM A OFERTA PERSONALI-           
003400*                              ZADA LIDA DO CARTAO PARMOFR.               
003500* 1999-02-08 RMN     EE-0716   AJUSTE ANO 2000 - SEM IMPACTO              
003600*                              NESTE PROGRAMA (NAO MANIPULA               
003700*                              DATAS, SO STATUS E TAGS).                  
003800* 2003-08-20 RMN     EE-0902   REGRA DO DENOMINADOR DA TAXA DE            
003900*                              CONVERSAO GERAL - MINIMO DE 1.             
004000* 2011-04-06 CSF     EE-1207   TAG COM MAIS DE 20 POSICOES PASSA A        
004100*                              SER TRUNCADA NO LIMITE DE KP-TAG-          
004200*                              ATUAL, SEM GRAVAR FORA DOS LIMITES         
004300*                              DA AREA DE TRABALHO.                       
004400*****************************************************************         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS CLASSE-DELIM IS ",", ";", "|"                                  
005000     UPSI-0 ON STATUS IS OF-ALVO-PERSONALIZADO-SIM                        
005100            OFF STATUS IS OF-ALVO-PERSONALIZADO-NAO.                      
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT FILTRADO ASSIGN TO "FILTRADO"                                 
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         ACCESS MODE IS SEQUENTIAL                                        
005700         FILE STATUS IS ST-ERRO.                                          
005800     SELECT PARMOFR ASSIGN TO "PARMOFR"                                   
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         ACCESS MODE IS SEQUENTIAL                                        
006100         FILE STATUS IS ST-ERRO.                                          
006200     SELECT RELKPI ASSIGN TO "RELKPI"                                     
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         ACCESS MODE IS SEQUENTIAL                                        
006500         FILE STATUS IS ST-ERRO.                                          
006600*-----------------------------------------------------------------        
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  FILTRADO                                                             
007000         LABEL RECORD IS STANDARD                                         
007100         VALUE OF FILE-ID IS "FILTRADO.DAT".                              
007200     COPY CTCONREG.                                                       
007300 FD  PARMOFR                                                              
007400         LABEL RECORD IS STANDARD                                         
007500         VALUE OF FILE-ID IS "PARMOFR.DAT".                               
007600 01  PO-PARM-CARD                PIC X(80).                               
007700 FD  RELKPI                                                               
007800         LABEL RECORD IS STANDARD                                         
007900         VALUE OF FILE-ID IS "RELKPI.DOC".                                
008000 01  KP-REG-IMP                  PIC X(132).                              
008100*-----------------------------------------------------------------        
008200 WORKING-STORAGE SECTION.                                                 
008300     COPY OFTAB.                                                          
008400*                                                                         
008500 77  ST-ERRO               PIC X(02) VALUE "00".                          
008600     88  SEM-ERRO                    VALUE "00".                          
008700     88  FIM-ARQUIVO                 VALUE "10".                          
008800 77  KP-T-REGISTROS        PIC 9(07) COMP VALUE ZERO.                     
008900 77  KP-T-CALLS            PIC 9(07) COMP VALUE ZERO.                     
009000 77  KP-T-CONECTADOS       PIC 9(07) COMP VALUE ZERO.                     
009100 77  KP-T-PITCHED          PIC 9(07) COMP VALUE ZERO.                     
009200 77  KP-T-RDV-FONE         PIC 9(07) COMP VALUE ZERO.                     
009300 77  KP-T-MAILED           PIC 9(07) COMP VALUE ZERO.                     
009400 77  KP-T-ABERTOS          PIC 9(07) COMP VALUE ZERO.                     
009500 77  KP-T-RESPONDIDOS      PIC 9(07) COMP VALUE ZERO.                     
009600 77  KP-T-RDV-EMAIL        PIC 9(07) COMP VALUE ZERO.                     
009700 77  KP-T-RDV-TOTAL        PIC 9(07) COMP VALUE ZERO.                     
009800 77  KP-T-AMBOS-MAIL-CALL  PIC 9(07) COMP VALUE ZERO.                     
009900 77  KP-DENOM              PIC 9(07) COMP VALUE ZERO.                     
010000*                                                                         
010100 77  KP-CALLED             PIC X(01) VALUE "N".                           
010200     88  CALLED-SIM                  VALUE "S".                           
010300 77  KP-CONNECTED          PIC X(01) VALUE "N".                           
010400 77  KP-PITCHED            PIC X(01) VALUE "N".                           
010500 77  KP-RDV-FONE           PIC X(01) VALUE "N".                           
010600     88  RDV-FONE-SIM                VALUE "S".                           
010700     88  RDV-FONE-NAO                VALUE "N".                           
010800 77  KP-MAILED             PIC X(01) VALUE "N".                           
010900 77  KP-ABERTO             PIC X(01) VALUE "N".                           
011000 77  KP-RESPONDIDO         PIC X(01) VALUE "N".                           
011100 77  KP-RDV-EMAIL          PIC X(01) VALUE "N".                           
011200     88  RDV-EMAIL-SIM                VALUE "S".                          
011300 77  KP-ACHOU-CONECTADO    PIC X(01) VALUE "N".                           
011400     88  TAG-E-CONECTADO              VALUE "S".                          
011500 77  KP-ACHOU-PITCH        PIC X(01) VALUE "N".                           
011600     88  TAG-E-PITCH                  VALUE "S".                          
011700 77  KP-ACHOU-RDV          PIC X(01) VALUE "N".                           
011800     88  TAG-E-RDV                    VALUE "S".                          
011900*                                                                         
012000 77  KP-TX-CONEXAO         PIC 9V9(4) VALUE ZERO.                         
012100 77  KP-TX-PITCH           PIC 9V9(4) VALUE ZERO.                         
012200 77  KP-TX-RDV-FONE        PIC 9V9(4) VALUE ZERO.                         
012300 77  KP-TX-CONV-FONE       PIC 9V9(4) VALUE ZERO.                         
012400 77  KP-TX-ABERTURA        PIC 9V9(4) VALUE ZERO.                         
012500 77  KP-TX-RESPOSTA        PIC 9V9(4) VALUE ZERO.                         
012600 77  KP-TX-RDV-EMAIL       PIC 9V9(4) VALUE ZERO.                         
012700 77  KP-TX-CONV-GERAL      PIC 9V9(4) VALUE ZERO.                         
012800 77  KP-TAXA-ENTRA         PIC 9V9(4) VALUE ZERO.                         
012900 77  KP-TAXA-PCT           PIC 9(03)V9 VALUE ZERO.                        
013000*                                                                         
013100 77  KP-TAGS-RESTANTES     PIC X(60) VALUE SPACES.                        
013200 77  KP-TAG-ATUAL          PIC X(20) VALUE SPACES.                        
013300 77  KP-POS                PIC 9(02) COMP VALUE ZERO.                     
013400 77  KP-TAM                PIC 9(02) COMP VALUE ZERO.                     
013500 77  KP-CAR                PIC X(01) VALUE SPACE.                         
013600*-----------------------------------------------------------------        
013700* DADOS DA OFERTA ESCOLHIDA - LIDOS DO CARTAO PARMOFR, RESOLVI-           
013800* DOS POR OF-LOCALIZAR CONTRA A TABELA DE OFTAB.CPY.                      
013900*-----------------------------------------------------------------        
014000 01  PO-CARD-AREA                PIC X(80) VALUE SPACES.                  
014100 01  PO-CARD-QUEBRA REDEFINES PO-CARD-AREA.                               
014200     03  PO-OFERTA                PIC X(20).                              
014300     03  PO-ALVO-TXT               PIC X(05).                             
014400     03  FILLER                   PIC X(55).                              
014500 77  OF-NOME-ESCOLHIDA           PIC X(20) VALUE SPACES.                  
014600 77  OF-ALVO-ESCOLHIDO           PIC 9(05) COMP VALUE ZERO.               
014700 77  OF-FONE-ESCOLHIDO           PIC X(01) VALUE "N".                     
014800 77  OF-MAIL-ESCOLHIDO           PIC X(01) VALUE "N".                     
014900 77  OF-LKD-ESCOLHIDO            PIC X(01) VALUE "N".                     
015000 77  OF-ACHOU                    PIC X(01) VALUE "N".                     
015100     88  OFERTA-ENCONTRADA                VALUE "S".                      
015200*-----------------------------------------------------------------        
015300* LINHAS DE IMPRESSAO - MESMO MOLDE DE CABECALHO-N/DETALHE-DADOS          
015400* DO SMP004R, AGORA NA LARGURA DE IMPRESSORA DE 132 POSICOES.             
015500*-----------------------------------------------------------------        
015600 01  CABECALHO-0.                                                         
015700     05  FILLER                 PIC X(057) VALUE                          
015800      "*********************************************************".        
015900     05  FILLER                 PIC X(042) VALUE                          
016000         "******************************************".                    
016100     05  FILLER                 PIC X(033) VALUE SPACES.                  
016200*                                                                         
016300 01  CABECALHO-1.                                                         
016400     05  FILLER                 PIC X(057) VALUE                          
016500      "* RELATORIO DE KPI DE PROSPECCAO - TELEFONE / E-MAIL     ".        
016600     05  FILLER                 PIC X(042) VALUE                          
016700         "                                         *".                    
016800     05  FILLER                 PIC X(033) VALUE SPACES.                  
016900*                                                                         
017000 01  CABECALHO-2.                                                         
017100     05  FILLER                 PIC X(057) VALUE                          
017200      "*********************************************************".        
017300     05  FILLER                 PIC X(042) VALUE                          
017400         "******************************************".                    
017500     05  FILLER                 PIC X(033) VALUE SPACES.                  
017600*                                                                         
017700 01  CABECALHO-3.                                                         
017800     05  FILLER                 PIC X(057) VALUE                          
017900      "* OFERTA SELECIONADA          ALVO/CICLO  TEL  MAIL  LKD ".        
018000     05  FILLER                 PIC X(042) VALUE                          
018100         "                                         *".                    
018200     05  FILLER                 PIC X(033) VALUE SPACES.                  
018300*                                                                         
018400 01  LINHA-OFERTA.                                                        
018500     05  FILLER                 PIC X(002) VALUE "* ".                    
018600     05  LO-NOME      VALUE SPACES         PIC X(020).                    
018700     05  FILLER                 PIC X(003) VALUE SPACES.                  
018800     05  LO-ALVO      VALUE ZEROS          PIC Z(04)9.                    
018900     05  FILLER                 PIC X(004) VALUE SPACES.                  
019000     05  LO-FONE      VALUE SPACES         PIC X(001).                    
019100     05  FILLER                 PIC X(004) VALUE SPACES.                  
019200     05  LO-MAIL      VALUE SPACES         PIC X(001).                    
019300     05  FILLER                 PIC X(004) VALUE SPACES.                  
019400     05  LO-LKD       VALUE SPACES         PIC X(001).                    
019500     05  FILLER                 PIC X(085) VALUE SPACES.                  
019600*                                                                         
019700 01  LINHA-CONTAGEM.                                                      
019800     05  FILLER                 PIC X(002) VALUE "* ".                    
019900     05  LC-LIDOS     VALUE ZEROS          PIC Z(06)9.                    
020000     05  FILLER                 PIC X(001) VALUE SPACES.                  
020100     05  FILLER                 PIC X(019) VALUE                          
020200         "CONTACTS AFTER FIL".                                            
020300     05  FILLER                 PIC X(009) VALUE                          
020400         "TERING   ".                                                     
020500     05  FILLER                 PIC X(101) VALUE SPACES.                  
020600*                                                                         
020700 01  DETALHE-DADOS.                                                       
020800     05  FILLER                 PIC X(002) VALUE "* ".                    
020900     05  DET-ROTULO   VALUE SPACES         PIC X(017).                    
021000     05  FILLER                 PIC X(003) VALUE SPACES.                  
021100     05  DET-VALOR    VALUE ZEROS          PIC Z(06)9.                    
021200     05  FILLER                 PIC X(003) VALUE SPACES.                  
021300     05  DET-ROTULO-TX VALUE SPACES        PIC X(017).                    
021400     05  DET-TX-FMT   VALUE ZEROS          PIC ZZ9.9.                     
021500     05  DET-TX-PCT   VALUE SPACES         PIC X(001).                    
021600     05  FILLER                 PIC X(081) VALUE SPACES.                  
021700*                                                                         
021800 01  LINHA-FINAL.                                                         
021900     05  FILLER                 PIC X(057) VALUE                          
022000      "*********************************************************".        
022100     05  FILLER                 PIC X(042) VALUE                          
022200         "******************************************".                    
022300     05  FILLER                 PIC X(033) VALUE SPACES.                  
022400*-----------------------------------------------------------------        
022500 PROCEDURE DIVISION.                                                      
022600 INICIO-0.                                                                
022700     MOVE ZERO TO KP-T-REGISTROS KP-T-CALLS KP-T-CONECTADOS               
022800                  KP-T-PITCHED KP-T-RDV-FONE KP-T-MAILED                  
022900                  KP-T-ABERTOS KP-T-RESPONDIDOS KP-T-RDV-EMAIL            
023000                  KP-T-RDV-TOTAL KP-T-AMBOS-MAIL-CALL.                    
023100     PERFORM PARM-OFERTA-ABRIR THRU PARM-OFERTA-ABRIR-EXIT.               
023200     PERFORM OF-LOCALIZAR THRU OF-LOCALIZAR-EXIT.                         
023300     OPEN INPUT FILTRADO                                                  
023400     IF NOT SEM-ERRO                                                      
023500         DISPLAY "SMP010R - ERRO ABERTURA FILTRADO " ST-ERRO              
023600         GO TO ROT-ERRO.                                                  
023700     OPEN OUTPUT RELKPI                                                   
023800     IF NOT SEM-ERRO                                                      
023900         DISPLAY "SMP010R - ERRO ABERTURA RELKPI " ST-ERRO                
024000         GO TO ROT-ERRO.                                                  
024100     PERFORM LER-FILTRADO THRU LER-FILTRADO-EXIT                          
024200         UNTIL FIM-ARQUIVO.                                               
024300     PERFORM KP-CALCULAR-TAXAS THRU KP-CALCULAR-TAXAS-EXIT.               
024400     PERFORM KP-IMPRIMIR THRU KP-IMPRIMIR-EXIT.                           
024500     CLOSE FILTRADO RELKPI.                                               
024600     GO TO ROT-FIM.                                                       
024700*********************************************                             
024800* CARTAO DE PARAMETRO DA OFERTA (PARMOFR)    *                            
024900*********************************************                             
025000 PARM-OFERTA-ABRIR.                                                       
025100     MOVE "OFFRE PERSONNALISEE" TO OF-NOME-ESCOLHIDA.                     
025200     MOVE 1600 TO OF-ALVO-ESCOLHIDO.                                      
025300     OPEN INPUT PARMOFR                                                   
025400     IF NOT SEM-ERRO                                                      
025500         GO TO PARM-OFERTA-ABRIR-EXIT.                                    
025600     READ PARMOFR INTO PO-CARD-AREA                                       
025700     IF SEM-ERRO AND PO-OFERTA NOT = SPACES                               
025800         MOVE PO-OFERTA TO OF-NOME-ESCOLHIDA                              
025900         IF OF-ALVO-PERSONALIZADO-SIM AND PO-ALVO-TXT IS NUMERIC          
026000             MOVE PO-ALVO-TXT TO OF-ALVO-ESCOLHIDO                        
026100             IF OF-ALVO-ESCOLHIDO < 100                                   
026200                 MOVE 100 TO OF-ALVO-ESCOLHIDO                            
026300             END-IF                                                       
026400         END-IF                                                           
026500     END-IF.                                                              
026600     CLOSE PARMOFR.                                                       
026700 PARM-OFERTA-ABRIR-EXIT.                                                  
026800     EXIT.                                                                
026900*********************************************                             
027000* LOCALIZACAO NA TABELA DE OFERTAS (OFTAB)   *                            
027100*********************************************                             
027200 OF-LOCALIZAR.                                                            
027300     MOVE "N" TO OF-ACHOU.                                                
027400     SET OF-IDX TO 1.                                                     
027500 OF-LOCALIZAR-LACO.                                                       
027600     IF OF-IDX > 6                                                        
027700         GO TO OF-LOCALIZAR-FIM.                                          
027800     IF OF-NOME-ESCOLHIDA = OF-OFFER-NAME(OF-IDX)                         
027900         MOVE "S" TO OF-ACHOU                                             
028000         MOVE OF-CHANNEL-PHONE(OF-IDX) TO OF-FONE-ESCOLHIDO               
028100         MOVE OF-CHANNEL-EMAIL(OF-IDX) TO OF-MAIL-ESCOLHIDO               
028200         MOVE OF-LINKEDIN-OPT(OF-IDX)  TO OF-LKD-ESCOLHIDO                
028300         IF OF-NOME-ESCOLHIDA NOT = "OFFRE PERSONNALISEE"                 
028400             MOVE OF-CONTACTS-TARGET(OF-IDX) TO OF-ALVO-ESCOLHIDO         
028500         END-IF                                                           
028600         GO TO OF-LOCALIZAR-FIM.                                          
028700     SET OF-IDX UP BY 1.                                                  
028800     GO TO OF-LOCALIZAR-LACO.                                             
028900 OF-LOCALIZAR-FIM.                                                        
029000     IF NOT OFERTA-ENCONTRADA                                             
029100         DISPLAY "SMP010R - OFERTA NAO ENCONTRADA NA TABELA - "           
029200                 OF-NOME-ESCOLHIDA.                                       
029300 OF-LOCALIZAR-EXIT.                                                       
029400     EXIT.                                                                
029500*********************************************                             
029600* LEITURA DO EXTRATO FILTRADO                *                            
029700*********************************************                             
029800 LER-FILTRADO.                                                            
029900     READ FILTRADO                                                        
030000     IF NOT SEM-ERRO                                                      
030100         IF NOT FIM-ARQUIVO                                               
030200             DISPLAY "SMP010R - ERRO LEITURA FILTRADO " ST-ERRO           
030300             GO TO ROT-ERRO                                               
030400         ELSE                                                             
030500             GO TO LER-FILTRADO-EXIT.                                     
030600     ADD 1 TO KP-T-REGISTROS.                                             
030700     PERFORM KP-CLASSIFICAR THRU KP-CLASSIFICAR-EXIT.                     
030800 LER-FILTRADO-EXIT.                                                       
030900     EXIT.                                                                
031000*********************************************                             
031100* CLASSIFICACAO DE UM REGISTRO               *                            
031200*********************************************                             
031300 KP-CLASSIFICAR.                                                          
031400     MOVE "N" TO KP-CALLED KP-CONNECTED KP-PITCHED KP-RDV-FONE            
031500                 KP-MAILED KP-ABERTO KP-RESPONDIDO KP-RDV-EMAIL.          
031600     IF CT-CALL-TIMESTAMP NOT = SPACES                                    
031700         MOVE "S" TO KP-CALLED                                            
031800         ADD 1 TO KP-T-CALLS                                              
031900         PERFORM KP-QUEBRAR-TAGS THRU KP-QUEBRAR-TAGS-EXIT                
032000         IF TAG-E-CONECTADO                                               
032100             MOVE "S" TO KP-CONNECTED                                     
032200             ADD 1 TO KP-T-CONECTADOS                                     
032300         END-IF                                                           
032400         IF TAG-E-PITCH                                                   
032500             MOVE "S" TO KP-PITCHED                                       
032600             ADD 1 TO KP-T-PITCHED                                        
032700         END-IF                                                           
032800         IF TAG-E-RDV                                                     
032900             MOVE "S" TO KP-RDV-FONE                                      
033000             ADD 1 TO KP-T-RDV-FONE                                       
033100         END-IF                                                           
033200     END-IF.                                                              
033300     IF CT-EMAIL-STATUS NOT = SPACES                                      
033400         MOVE "S" TO KP-MAILED                                            
033500         ADD 1 TO KP-T-MAILED                                             
033600         IF CT-EMAIL-STATUS = "Email opened"                              
033700             MOVE "S" TO KP-ABERTO                                        
033800             ADD 1 TO KP-T-ABERTOS                                        
033900         END-IF                                                           
034000         IF CT-EMAIL-STATUS = "Email replied"                             
034100             MOVE "S" TO KP-RESPONDIDO                                    
034200             ADD 1 TO KP-T-RESPONDIDOS                                    
034300         END-IF                                                           
034400     END-IF.                                                              
034500     IF CT-LIFECYCLE-PHASE = "RDV - Bon contact"                          
034600             AND CT-EMAIL-STATUS = "Email replied"                        
034700             AND RDV-FONE-NAO                                             
034800         MOVE "S" TO KP-RDV-EMAIL                                         
034900         ADD 1 TO KP-T-RDV-EMAIL.                                         
035000     IF RDV-EMAIL-SIM AND CALLED-SIM                                      
035100         ADD 1 TO KP-T-AMBOS-MAIL-CALL.                                   
035200 KP-CLASSIFICAR-EXIT.                                                     
035300     EXIT.                                                                
035400*********************************************                             
035500* QUEBRA DE CT-CALL-TAGS EM TAGS INDIVIDUAIS  *                           
035600* (SEPARADORES: VIRGULA, PONTO-VIRGULA, PIPE) *                           
035700*********************************************                             
035800 KP-QUEBRAR-TAGS.                                                         
035900     MOVE CT-CALL-TAGS TO KP-TAGS-RESTANTES.                              
036000     MOVE "N" TO KP-ACHOU-CONECTADO KP-ACHOU-PITCH KP-ACHOU-RDV.          
036100     MOVE SPACES TO KP-TAG-ATUAL.                                         
036200     MOVE ZERO TO KP-TAM.                                                 
036300     MOVE 1 TO KP-POS.                                                    
036400 KP-QT-LACO.                                                              
036500     IF KP-POS > 60                                                       
036600         PERFORM KP-QT-FECHAR THRU KP-QT-FECHAR-EXIT                      
036700         GO TO KP-QUEBRAR-TAGS-EXIT.                                      
036800     MOVE KP-TAGS-RESTANTES(KP-POS:1) TO KP-CAR.                          
036900     IF KP-CAR IS CLASSE-DELIM                                            
037000         PERFORM KP-QT-FECHAR THRU KP-QT-FECHAR-EXIT                      
037100     ELSE                                                                 
037200         IF KP-CAR NOT = SPACE OR KP-TAM > 0                              
037300             IF KP-TAM < 20                                               
037400                 ADD 1 TO KP-TAM                                          
037500                 MOVE KP-CAR TO KP-TAG-ATUAL(KP-TAM:1)                    
037600             END-IF                                                       
037700         END-IF                                                           
037800     END-IF.                                                              
037900     ADD 1 TO KP-POS.                                                     
038000     GO TO KP-QT-LACO.                                                    
038100 KP-QT-FECHAR.                                                            
038200     IF KP-TAM = 0                                                        
038300         GO TO KP-QT-FECHAR-EXIT.                                         
038400 KP-QT-TRIM-LACO.                                                         
038500     IF KP-TAM > 0 AND KP-TAG-ATUAL(KP-TAM:1) = SPACE                     
038600         SUBTRACT 1 FROM KP-TAM                                           
038700         GO TO KP-QT-TRIM-LACO.                                           
038800     IF KP-TAM > 0                                                        
038900         PERFORM KP-TAG-CONECTADO THRU KP-TAG-CONECTADO-EXIT              
039000         PERFORM KP-TAG-PITCH THRU KP-TAG-PITCH-EXIT                      
039100         PERFORM KP-TAG-RDV THRU KP-TAG-RDV-EXIT.                         
039200     MOVE SPACES TO KP-TAG-ATUAL.                                         
039300     MOVE ZERO TO KP-TAM.                                                 
039400 KP-QT-FECHAR-EXIT.                                                       
039500     EXIT.                                                                
039600 KP-QUEBRAR-TAGS-EXIT.                                                    
039700     EXIT.                                                                
039800*                                                                         
039900 KP-TAG-CONECTADO.                                                        
040000     IF KP-TAG-ATUAL = "Meeting" OR KP-TAG-ATUAL = "Pitch"                
040100             OR KP-TAG-ATUAL = "Sans Suite"                               
040200             OR KP-TAG-ATUAL = "Standard"                                 
040300         MOVE "S" TO KP-ACHOU-CONECTADO.                                  
040400 KP-TAG-CONECTADO-EXIT.                                                   
040500     EXIT.                                                                
040600*                                                                         
040700 KP-TAG-PITCH.                                                            
040800     IF KP-TAG-ATUAL = "Meeting" OR KP-TAG-ATUAL = "Pitch"                
040900         MOVE "S" TO KP-ACHOU-PITCH.                                      
041000 KP-TAG-PITCH-EXIT.                                                       
041100     EXIT.                                                                
041200*                                                                         
041300 KP-TAG-RDV.                                                              
041400     IF KP-TAG-ATUAL = "Meeting"                                          
041500         MOVE "S" TO KP-ACHOU-RDV.                                        
041600 KP-TAG-RDV-EXIT.                                                         
041700     EXIT.                                                                
041800*********************************************                             
041900* CALCULO DAS TAXAS DE CONVERSAO (FIM DE     *                            
042000* ARQUIVO)                                   *                            
042100*********************************************                             
042200 KP-CALCULAR-TAXAS.                                                       
042300     IF KP-T-CALLS = 0                                                    
042400         MOVE ZERO TO KP-TX-CONEXAO KP-TX-RDV-FONE KP-TX-CONV-FONE        
042500     ELSE                                                                 
042600         COMPUTE KP-TX-CONEXAO ROUNDED =                                  
042700                 KP-T-CONECTADOS / KP-T-CALLS                             
042800         COMPUTE KP-TX-RDV-FONE ROUNDED =                                 
042900                 KP-T-RDV-FONE / KP-T-CALLS                               
043000         COMPUTE KP-TX-CONV-FONE ROUNDED =                                
043100                 KP-T-RDV-FONE / KP-T-CALLS                               
043200     END-IF.                                                              
043300     IF KP-T-CONECTADOS = 0                                               
043400         MOVE ZERO TO KP-TX-PITCH                                         
043500     ELSE                                                                 
043600         COMPUTE KP-TX-PITCH ROUNDED =                                    
043700                 KP-T-PITCHED / KP-T-CONECTADOS                           
043800     END-IF.                                                              
043900     IF KP-T-MAILED = 0                                                   
044000         MOVE ZERO TO KP-TX-ABERTURA KP-TX-RESPOSTA                       
044100         MOVE ZERO TO KP-TX-RDV-EMAIL                                     
044200     ELSE                                                                 
044300         COMPUTE KP-TX-ABERTURA ROUNDED =                                 
044400                 KP-T-ABERTOS / KP-T-MAILED                               
044500         COMPUTE KP-TX-RESPOSTA ROUNDED =                                 
044600                 KP-T-RESPONDIDOS / KP-T-MAILED                           
044700         COMPUTE KP-TX-RDV-EMAIL ROUNDED =                                
044800                 KP-T-RDV-EMAIL / KP-T-MAILED                             
044900     END-IF.                                                              
045000     ADD KP-T-RDV-FONE KP-T-RDV-EMAIL GIVING KP-T-RDV-TOTAL.              
045100     COMPUTE KP-DENOM = KP-T-MAILED + KP-T-CALLS                          
045200             - KP-T-AMBOS-MAIL-CALL.                                      
045300     IF KP-DENOM < 1                                                      
045400         MOVE 1 TO KP-DENOM.                                              
045500     COMPUTE KP-TX-CONV-GERAL ROUNDED = KP-T-RDV-TOTAL / KP-DENOM.        
045600 KP-CALCULAR-TAXAS-EXIT.                                                  
045700     EXIT.                                                                
045800*                                                                         
045900 KP-FORMATAR-TAXA.                                                        
046000     COMPUTE KP-TAXA-PCT ROUNDED = KP-TAXA-ENTRA * 100.                   
046100     MOVE KP-TAXA-PCT TO DET-TX-FMT.                                      
046200 KP-FORMATAR-TAXA-EXIT.                                                   
046300     EXIT.                                                                
046400*********************************************                             
046500* IMPRESSAO DO BLOCO DE KPI                  *                            
046600*********************************************                             
046700 KP-IMPRIMIR.                                                             
046800     WRITE KP-REG-IMP FROM CABECALHO-0.                                   
046900     WRITE KP-REG-IMP FROM CABECALHO-1.                                   
047000     WRITE KP-REG-IMP FROM CABECALHO-2.                                   
047100     WRITE KP-REG-IMP FROM CABECALHO-3.                                   
047200     MOVE OF-NOME-ESCOLHIDA TO LO-NOME.                                   
047300     MOVE OF-ALVO-ESCOLHIDO TO LO-ALVO.                                   
047400     MOVE OF-FONE-ESCOLHIDO TO LO-FONE.                                   
047500     MOVE OF-MAIL-ESCOLHIDO TO LO-MAIL.                                   
047600     MOVE OF-LKD-ESCOLHIDO TO LO-LKD.                                     
047700     WRITE KP-REG-IMP FROM LINHA-OFERTA.                                  
047800     MOVE KP-T-REGISTROS TO LC-LIDOS.                                     
047900     WRITE KP-REG-IMP FROM LINHA-CONTAGEM.                                
048000*                                                                         
048100     MOVE "CALLS TOTAL" TO DET-ROTULO.                                    
048200     MOVE KP-T-CALLS TO DET-VALOR.                                        
048300     MOVE SPACES TO DET-ROTULO-TX.                                        
048400     MOVE ZERO TO DET-TX-FMT.                                             
048500     MOVE SPACE TO DET-TX-PCT.                                            
048600     WRITE KP-REG-IMP FROM DETALHE-DADOS.                                 
048700*                                                                         
048800     MOVE "CALLS CONNECTED" TO DET-ROTULO.                                
048900     MOVE KP-T-CONECTADOS TO DET-VALOR.                                   
049000     MOVE "CONNECTION RATE" TO DET-ROTULO-TX.                             
049100     MOVE KP-TX-CONEXAO TO KP-TAXA-ENTRA.                                 
049200     PERFORM KP-FORMATAR-TAXA THRU KP-FORMATAR-TAXA-EXIT.                 
049300     MOVE "%" TO DET-TX-PCT.                                              
049400     WRITE KP-REG-IMP FROM DETALHE-DADOS.                                 
049500*                                                                         
049600     MOVE "CALLS PITCHED" TO DET-ROTULO.                                  
049700     MOVE KP-T-PITCHED TO DET-VALOR.                                      
049800     MOVE "PITCH RATE" TO DET-ROTULO-TX.                                  
049900     MOVE KP-TX-PITCH TO KP-TAXA-ENTRA.                                   
050000     PERFORM KP-FORMATAR-TAXA THRU KP-FORMATAR-TAXA-EXIT.                 
050100     MOVE "%" TO DET-TX-PCT.                                              
050200     WRITE KP-REG-IMP FROM DETALHE-DADOS.                                 
050300*                                                                         
050400     MOVE "RDV PHONE" TO DET-ROTULO.                                      
050500     MOVE KP-T-RDV-FONE TO DET-VALOR.                                     
050600     MOVE "PHONE CONV RATE" TO DET-ROTULO-TX.                             
050700     MOVE KP-TX-CONV-FONE TO KP-TAXA-ENTRA.                               
050800     PERFORM KP-FORMATAR-TAXA THRU KP-FORMATAR-TAXA-EXIT.                 
050900     MOVE "%" TO DET-TX-PCT.                                              
051000     WRITE KP-REG-IMP FROM DETALHE-DADOS.                                 
051100*                                                                         
051200     MOVE "CONTACTS EMAIL" TO DET-ROTULO.                                 
051300     MOVE KP-T-MAILED TO DET-VALOR.                                       
051400     MOVE SPACES TO DET-ROTULO-TX.                                        
051500     MOVE ZERO TO DET-TX-FMT.                                             
051600     MOVE SPACE TO DET-TX-PCT.                                            
051700     WRITE KP-REG-IMP FROM DETALHE-DADOS.                                 
051800*                                                                         
051900     MOVE "EMAILS OPENED" TO DET-ROTULO.                                  
052000     MOVE KP-T-ABERTOS TO DET-VALOR.                                      
052100     MOVE "OPEN RATE" TO DET-ROTULO-TX.                                   
052200     MOVE KP-TX-ABERTURA TO KP-TAXA-ENTRA.                                
052300     PERFORM KP-FORMATAR-TAXA THRU KP-FORMATAR-TAXA-EXIT.                 
052400     MOVE "%" TO DET-TX-PCT.                                              
052500     WRITE KP-REG-IMP FROM DETALHE-DADOS.                                 
052600*                                                                         
052700     MOVE "EMAILS REPLIED" TO DET-ROTULO.                                 
052800     MOVE KP-T-RESPONDIDOS TO DET-VALOR.                                  
052900     MOVE "REPLY RATE" TO DET-ROTULO-TX.                                  
053000     MOVE KP-TX-RESPOSTA TO KP-TAXA-ENTRA.                                
053100     PERFORM KP-FORMATAR-TAXA THRU KP-FORMATAR-TAXA-EXIT.                 
053200     MOVE "%" TO DET-TX-PCT.                                              
053300     WRITE KP-REG-IMP FROM DETALHE-DADOS.                                 
053400*                                                                         
053500     MOVE "RDV EMAIL" TO DET-ROTULO.                                      
053600     MOVE KP-T-RDV-EMAIL TO DET-VALOR.                                    
053700     MOVE "EMAIL CONV RATE" TO DET-ROTULO-TX.                             
053800     MOVE KP-TX-RDV-EMAIL TO KP-TAXA-ENTRA.                               
053900     PERFORM KP-FORMATAR-TAXA THRU KP-FORMATAR-TAXA-EXIT.                 
054000     MOVE "%" TO DET-TX-PCT.                                              
054100     WRITE KP-REG-IMP FROM DETALHE-DADOS.                                 
054200*                                                                         
054300     MOVE "RDV TOTAL" TO DET-ROTULO.                                      
054400     MOVE KP-T-RDV-TOTAL TO DET-VALOR.                                    
054500     MOVE "OVERALL CONV RATE" TO DET-ROTULO-TX.                           
054600     MOVE KP-TX-CONV-GERAL TO KP-TAXA-ENTRA.                              
054700     PERFORM KP-FORMATAR-TAXA THRU KP-FORMATAR-TAXA-EXIT.                 
054800     MOVE "%" TO DET-TX-PCT.                                              
054900     WRITE KP-REG-IMP FROM DETALHE-DADOS.                                 
055000*                                                                         
055100     WRITE KP-REG-IMP FROM LINHA-FINAL.                                   
055200 KP-IMPRIMIR-EXIT.                                                        
055300     EXIT.                                                                
055400*****************************                                             
055500* ROTINAS DE FIM E DE ERRO  *                                             
055600*****************************                                             
055700 ROT-ERRO.                                                                
055800     DISPLAY "SMP010R - LOTE ABORTADO".                                   
055900     GO TO ROT-FIMS.                                                      
056000 ROT-FIM.                                                                 
056100     EXIT PROGRAM.                                                        
056200 ROT-FIMS.                                                                
056300     STOP RUN.                                                            
056400*---------------------*** FIM DE PROGRAMA ***--------------------*        
