000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.               SMP010.                                        
000300 AUTHOR.                   V R PAZ.                                       
000400 INSTALLATION.              SETOR DE PROCESSAMENTO DE DADOS.              
000500 DATE-WRITTEN.              1989-06-05.                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.                  USO INTERNO - LOTE NOTURNO.                   
000800*****************************************************************         
000900*  SMP010 - FILTRO DO EXTRATO DE CONTATOS (PASSO 1 DO LOTE)    *          
001000*****************************************************************         
001100* LE O EXTRATO DE CONTATOS (CONTATOS), APLICA A FAIXA DE DATA   *         
001200* E AS SELECOES POR CAMPANHA/CARGO/SETOR/PORTE/PRACA LIDAS DO   *         
001300* CARTAO DE PARAMETROS (PARMFLT) E GRAVA OS REGISTROS QUE       *         
001400* PASSAREM NO EXTRATO FILTRADO (FILTRADO), QUE ALIMENTA OS      *         
001500* PASSOS SEGUINTES DO LOTE (SMP010R E SMP011R).                 *         
001600*****************************************************************         
001700* CARTOES DE PARAMETRO ACEITOS EM PARMFLT (80 POS, COLS 1-2     *         
001800* TRAZEM O TIPO, COLS 3-22 O VALOR):                            *         
001900*   DI = DATA INICIO (AAAA-MM-DD)   DF = DATA FIM (AAAA-MM-DD)  *         
002000*   CA = CAMPANHA     CG = CARGO     SE = SETOR                *          
002100*   PO = PORTE DA EMPRESA            LO = PRACA/LOCALIDADE      *         
002200*   FM = FIM DOS PARAMETROS (OPCIONAL - EOF TAMBEM ENCERRA)     *         
002300* ATE 20 VALORES POR DIMENSAO. SEM CARTOES DE UMA DIMENSAO,     *         
002400* ESSA DIMENSAO FICA SEM FILTRO (TODOS OS VALORES PASSAM).      *         
002500*****************************************************************         
002600* HISTORICO DE ALTERACOES                                                 
002700* DATA       PROGR   PEDIDO    DESCRICAO                                  
002800* ---------- ------- --------- -----------------------------              
002900* 1989-06-05 VPR     EE-0121   VERSAO ORIGINAL - SO FAIXA DE              
003000*                              DATA, SEM SELECAO POR CATEGORIA.           
003100* 1993-10-02 VPR     EE-0549   ACRESCIDAS AS 5 SELECOES POR               
003200*                              CATEGORIA (CA/CG/SE/PO/LO).                
003300* 1999-02-08 RMN     EE-0716   AJUSTE ANO 2000 - COMPARACAO DE            
003400*                              DATA PASSA A SER PELO CAMPO                
003500*                              AAAA-MM-DD COMPLETO (ERA AA-MM-DD).        
003600* 2003-08-20 RMN     EE-0902   REGRA DO CASO DEGENERADO: SE               
003700*                              NENHUM REGISTRO SATISFAZ O TESTE           
003800*                              DE INICIO OU DE FIM, O TESTE E             
003900*                              IGNORADO EM VEZ DE ZERAR O ARQUIVO.        
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT CONTATOS ASSIGN TO "CONTATOS"                                 
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         ACCESS MODE IS SEQUENTIAL                                        
005000         FILE STATUS IS ST-ERRO.                                          
005100     SELECT FILTRADO ASSIGN TO "FILTRADO"                                 
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         ACCESS MODE IS SEQUENTIAL                                        
005400         FILE STATUS IS ST-ERRO.                                          
005500     SELECT PARMFLT ASSIGN TO "PARMFLT"                                   
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         ACCESS MODE IS SEQUENTIAL                                        
005800         FILE STATUS IS ST-ERRO.                                          
005900*-----------------------------------------------------------------        
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  CONTATOS                                                             
006300         LABEL RECORD IS STANDARD                                         
006400         VALUE OF FILE-ID IS "CONTATOS.DAT".                              
006500     COPY CTCONREG.                                                       
006600 FD  FILTRADO                                                             
006700         LABEL RECORD IS STANDARD                                         
006800         VALUE OF FILE-ID IS "FILTRADO.DAT".                              
006900 01  FL-REG-FILTRADO            PIC X(215).                               
007000 FD  PARMFLT                                                              
007100         LABEL RECORD IS STANDARD                                         
007200         VALUE OF FILE-ID IS "PARMFLT.DAT".                               
007300 01  PM-PARM-CARD                PIC X(80).                               
007400*-----------------------------------------------------------------        
007500 WORKING-STORAGE SECTION.                                                 
007600 77  ST-ERRO              PIC X(02) VALUE "00".                           
007700     88  SEM-ERRO                  VALUE "00".                            
007800     88  FIM-ARQUIVO               VALUE "10".                            
007900     88  GRAVACAO-OK               VALUE "00" "02".                       
008000 77  FL-ACHOU             PIC X(01) VALUE "N".                            
008100     88  FL-ACHOU-SIM              VALUE "S".                             
008200     88  FL-ACHOU-NAO              VALUE "N".                             
008300 77  FL-IDX               PIC 9(02) COMP VALUE ZERO.                      
008400 77  CT-REG-LIDOS         PIC 9(07) COMP VALUE ZERO.                      
008500 77  CT-REG-GRAVADOS      PIC 9(07) COMP VALUE ZERO.                      
008600*                                                                         
008700 77  FL-DATA-INICIO       PIC X(10) VALUE SPACES.                         
008800 77  FL-DATA-FIM          PIC X(10) VALUE SPACES.                         
008900 77  FL-TEM-DATA-INICIO   PIC X(01) VALUE "N".                            
009000     88  TEM-DATA-INICIO           VALUE "S".                             
009100 77  FL-TEM-DATA-FIM      PIC X(01) VALUE "N".                            
009200     88  TEM-DATA-FIM              VALUE "S".                             
009300 77  FL-INICIO-SATISFEITO PIC X(01) VALUE "N".                            
009400     88  INICIO-SATISFEITO         VALUE "S".                             
009500 77  FL-FIM-SATISFEITO    PIC X(01) VALUE "N".                            
009600     88  FIM-SATISFEITO            VALUE "S".                             
009700 77  FL-PASSA-INICIO      PIC X(01) VALUE "S".                            
009800     88  FL-PASSA-INICIO-SIM       VALUE "S".                             
009900 77  FL-PASSA-FIM         PIC X(01) VALUE "S".                            
010000     88  FL-PASSA-FIM-SIM          VALUE "S".                             
010100 77  FL-PASSA-DATA        PIC X(01) VALUE "S".                            
010200     88  FAIXA-DE-DATA-OK          VALUE "S".                             
010300 77  FL-PASSA-CATEGORIA   PIC X(01) VALUE "S".                            
010400     88  CATEGORIA-OK              VALUE "S".                             
010500*                                                                         
010600 77  FL-QTD-CAMPANHA      PIC 9(02) COMP VALUE ZERO.                      
010700 77  FL-QTD-CARGO         PIC 9(02) COMP VALUE ZERO.                      
010800 77  FL-QTD-SETOR         PIC 9(02) COMP VALUE ZERO.                      
010900 77  FL-QTD-PORTE         PIC 9(02) COMP VALUE ZERO.                      
011000 77  FL-QTD-LOCAL         PIC 9(02) COMP VALUE ZERO.                      
011100*-----------------------------------------------------------------        
011200* TABELAS DE SELECAO LIDAS DO CARTAO DE PARAMETROS - UMA POR              
011300* DIMENSAO, NO MOLDE GRUPO+OCCURS DE CT-TAB-PASSOR (INICIO.CBL).          
011400*-----------------------------------------------------------------        
011500 01  FL-TAB-CAMPANHA-AREA.                                                
011600     03  FL-TAB-CAMPANHA      PIC X(20) OCCURS 20 TIMES.                  
011700 01  FL-TAB-CARGO-AREA.                                                   
011800     03  FL-TAB-CARGO         PIC X(20) OCCURS 20 TIMES.                  
011900 01  FL-TAB-SETOR-AREA.                                                   
012000     03  FL-TAB-SETOR         PIC X(20) OCCURS 20 TIMES.                  
012100 01  FL-TAB-PORTE-AREA.                                                   
012200     03  FL-TAB-PORTE         PIC X(20) OCCURS 20 TIMES.                  
012300 01  FL-TAB-LOCAL-AREA.                                                   
012400     03  FL-TAB-LOCAL         PIC X(20) OCCURS 20 TIMES.                  
012500*-----------------------------------------------------------------        
012600* VISAO DO CARTAO DE PARAMETRO - TIPO (2) + VALOR (20) + RESERVA.         
012700*-----------------------------------------------------------------        
012800 01  PM-CARD-AREA               PIC X(80) VALUE SPACES.                   
012900 01  PM-CARD-QUEBRA REDEFINES PM-CARD-AREA.                               
013000     03  PM-TIPO                PIC X(02).                                
013100     03  PM-VALOR                PIC X(20).                               
013200     03  FILLER                  PIC X(58).                               
013300*-----------------------------------------------------------------        
013400 PROCEDURE DIVISION.                                                      
013500 INICIO-0.                                                                
013600     MOVE ZERO TO CT-REG-LIDOS CT-REG-GRAVADOS.                           
013700     PERFORM PARM-ABRIR THRU PARM-ABRIR-EXIT.                             
013800     PERFORM PARM-LER THRU PARM-LER-EXIT                                  
013900         UNTIL FIM-ARQUIVO.                                               
014000     CLOSE PARMFLT.                                                       
014100     PERFORM PASSE1-DATAS THRU PASSE1-DATAS-EXIT.                         
014200     PERFORM PASSE2-FILTRAR THRU PASSE2-FILTRAR-EXIT.                     
014300     DISPLAY "SMP010 - LIDOS " CT-REG-LIDOS                               
014400             " GRAVADOS NO FILTRADO " CT-REG-GRAVADOS.                    
014500     GO TO ROT-FIM.                                                       
014600*****************************                                             
014700* LEITURA DOS PARAMETROS    *                                             
014800*****************************                                             
014900 PARM-ABRIR.                                                              
015000     OPEN INPUT PARMFLT                                                   
015100     IF NOT SEM-ERRO                                                      
015200         IF ST-ERRO = "35"                                                
015300             DISPLAY "SMP010 - SEM CARTAO DE PARAMETROS - "               
015400                     "SEM FILTRO"                                         
015500             MOVE "10" TO ST-ERRO                                         
015600         ELSE                                                             
015700             DISPLAY "SMP010 - ERRO ABERTURA PARMFLT " ST-ERRO            
015800             GO TO ROT-ERRO.                                              
015900 PARM-ABRIR-EXIT.                                                         
016000     EXIT.                                                                
016100*                                                                         
016200 PARM-LER.                                                                
016300     READ PARMFLT INTO PM-CARD-AREA                                       
016400     IF NOT SEM-ERRO                                                      
016500         IF NOT FIM-ARQUIVO                                               
016600             DISPLAY "SMP010 - ERRO LEITURA PARMFLT " ST-ERRO             
016700             GO TO ROT-ERRO                                               
016800         ELSE                                                             
016900             GO TO PARM-LER-EXIT.                                         
017000     IF PM-TIPO = "FM"                                                    
017100         MOVE "10" TO ST-ERRO                                             
017200         GO TO PARM-LER-EXIT.                                             
017300     PERFORM PARM-PROCESSAR THRU PARM-PROCESSAR-EXIT.                     
017400 PARM-LER-EXIT.                                                           
017500     EXIT.                                                                
017600*                                                                         
017700 PARM-PROCESSAR.                                                          
017800     EVALUATE PM-TIPO                                                     
017900         WHEN "DI"                                                        
018000             MOVE PM-VALOR(1:10) TO FL-DATA-INICIO                        
018100             MOVE "S" TO FL-TEM-DATA-INICIO                               
018200         WHEN "DF"                                                        
018300             MOVE PM-VALOR(1:10) TO FL-DATA-FIM                           
018400             MOVE "S" TO FL-TEM-DATA-FIM                                  
018500         WHEN "CA"                                                        
018600             ADD 1 TO FL-QTD-CAMPANHA                                     
018700             MOVE PM-VALOR TO FL-TAB-CAMPANHA(FL-QTD-CAMPANHA)            
018800         WHEN "CG"                                                        
018900             ADD 1 TO FL-QTD-CARGO                                        
019000             MOVE PM-VALOR TO FL-TAB-CARGO(FL-QTD-CARGO)                  
019100         WHEN "SE"                                                        
019200             ADD 1 TO FL-QTD-SETOR                                        
019300             MOVE PM-VALOR TO FL-TAB-SETOR(FL-QTD-SETOR)                  
019400         WHEN "PO"                                                        
019500             ADD 1 TO FL-QTD-PORTE                                        
019600             MOVE PM-VALOR TO FL-TAB-PORTE(FL-QTD-PORTE)                  
019700         WHEN "LO"                                                        
019800             ADD 1 TO FL-QTD-LOCAL                                        
019900             MOVE PM-VALOR TO FL-TAB-LOCAL(FL-QTD-LOCAL)                  
020000         WHEN OTHER                                                       
020100             DISPLAY "SMP010 - CARTAO DE PARAMETRO INVALIDO "             
020200                     PM-CARD-AREA                                         
020300     END-EVALUATE.                                                        
020400 PARM-PROCESSAR-EXIT.                                                     
020500     EXIT.                                                                
020600*********************************************                             
020700* PRIMEIRA PASSADA - TESTA O CASO DEGENERADO *                            
020800* (NENHUM REGISTRO SATISFAZ O TESTE)         *                            
020900*********************************************                             
021000 PASSE1-DATAS.                                                            
021100     IF NOT TEM-DATA-INICIO AND NOT TEM-DATA-FIM                          
021200         GO TO PASSE1-DATAS-EXIT.                                         
021300     OPEN INPUT CONTATOS                                                  
021400     IF NOT SEM-ERRO                                                      
021500         DISPLAY "SMP010 - ERRO ABERTURA CONTATOS " ST-ERRO               
021600         GO TO ROT-ERRO.                                                  
021700 PASSE1-LER.                                                              
021800     READ CONTATOS                                                        
021900     IF NOT SEM-ERRO                                                      
022000         IF FIM-ARQUIVO                                                   
022100             GO TO PASSE1-FIM                                             
022200         ELSE                                                             
022300             DISPLAY "SMP010 - ERRO LEITURA CONTATOS " ST-ERRO            
022400             GO TO ROT-ERRO.                                              
022500     IF CT-CALL-TIMESTAMP NOT = SPACES                                    
022600             AND CT-CALL-TIMESTAMP NOT < FL-DATA-INICIO                   
022700         MOVE "S" TO FL-INICIO-SATISFEITO.                                
022800     IF CT-LAST-ACTIVITY-DATE NOT = SPACES                                
022900             AND CT-LAST-ACTIVITY-DATE NOT < FL-DATA-INICIO               
023000         MOVE "S" TO FL-INICIO-SATISFEITO.                                
023100     IF CT-CALL-TIMESTAMP NOT = SPACES                                    
023200             AND CT-CALL-TIMESTAMP NOT > FL-DATA-FIM                      
023300         MOVE "S" TO FL-FIM-SATISFEITO.                                   
023400     IF CT-LAST-ACTIVITY-DATE NOT = SPACES                                
023500             AND CT-LAST-ACTIVITY-DATE NOT > FL-DATA-FIM                  
023600         MOVE "S" TO FL-FIM-SATISFEITO.                                   
023700     GO TO PASSE1-LER.                                                    
023800 PASSE1-FIM.                                                              
023900     CLOSE CONTATOS.                                                      
024000 PASSE1-DATAS-EXIT.                                                       
024100     EXIT.                                                                
024200*****************************************                                 
024300* SEGUNDA PASSADA - FILTRA E GRAVA       *                                
024400*****************************************                                 
024500 PASSE2-FILTRAR.                                                          
024600     OPEN INPUT CONTATOS                                                  
024700     IF NOT SEM-ERRO                                                      
024800         DISPLAY "SMP010 - ERRO ABERTURA CONTATOS " ST-ERRO               
024900         GO TO ROT-ERRO.                                                  
025000     OPEN OUTPUT FILTRADO                                                 
025100     IF NOT SEM-ERRO                                                      
025200         DISPLAY "SMP010 - ERRO ABERTURA FILTRADO " ST-ERRO               
025300         GO TO ROT-ERRO.                                                  
025400 LER-CONTATO.                                                             
025500     READ CONTATOS                                                        
025600     IF NOT SEM-ERRO                                                      
025700         IF FIM-ARQUIVO                                                   
025800             GO TO PASSE2-FIM                                             
025900         ELSE                                                             
026000             DISPLAY "SMP010 - ERRO LEITURA CONTATOS " ST-ERRO            
026100             GO TO ROT-ERRO.                                              
026200     ADD 1 TO CT-REG-LIDOS.                                               
026300     PERFORM FLT-TESTE-DATAS THRU FLT-TESTE-DATAS-EXIT.                   
026400     PERFORM FLT-TESTE-CATEGORIAS THRU FLT-TESTE-CATEGORIAS-EXIT.         
026500     IF FAIXA-DE-DATA-OK AND CATEGORIA-OK                                 
026600         PERFORM FLT-GRAVAR THRU FLT-GRAVAR-EXIT.                         
026700     GO TO LER-CONTATO.                                                   
026800 PASSE2-FIM.                                                              
026900     CLOSE CONTATOS FILTRADO.                                             
027000 PASSE2-FILTRAR-EXIT.                                                     
027100     EXIT.                                                                
027200*                                                                         
027300 FLT-TESTE-DATAS.                                                         
027400     MOVE "S" TO FL-PASSA-INICIO.                                         
027500     MOVE "S" TO FL-PASSA-FIM.                                            
027600     IF TEM-DATA-INICIO AND INICIO-SATISFEITO                             
027700         MOVE "N" TO FL-PASSA-INICIO                                      
027800         IF CT-CALL-TIMESTAMP NOT = SPACES                                
027900                 AND CT-CALL-TIMESTAMP NOT < FL-DATA-INICIO               
028000             MOVE "S" TO FL-PASSA-INICIO                                  
028100         END-IF                                                           
028200         IF CT-LAST-ACTIVITY-DATE NOT = SPACES                            
028300                 AND CT-LAST-ACTIVITY-DATE NOT < FL-DATA-INICIO           
028400             MOVE "S" TO FL-PASSA-INICIO                                  
028500         END-IF                                                           
028600     END-IF.                                                              
028700     IF TEM-DATA-FIM AND FIM-SATISFEITO                                   
028800         MOVE "N" TO FL-PASSA-FIM                                         
028900         IF CT-CALL-TIMESTAMP NOT = SPACES                                
029000                 AND CT-CALL-TIMESTAMP NOT > FL-DATA-FIM                  
029100             MOVE "S" TO FL-PASSA-FIM                                     
029200         END-IF                                                           
029300         IF CT-LAST-ACTIVITY-DATE NOT = SPACES                            
029400                 AND CT-LAST-ACTIVITY-DATE NOT > FL-DATA-FIM              
029500             MOVE "S" TO FL-PASSA-FIM                                     
029600         END-IF                                                           
029700     END-IF.                                                              
029800     IF FL-PASSA-INICIO-SIM AND FL-PASSA-FIM-SIM                          
029900         MOVE "S" TO FL-PASSA-DATA                                        
030000     ELSE                                                                 
030100         MOVE "N" TO FL-PASSA-DATA.                                       
030200 FLT-TESTE-DATAS-EXIT.                                                    
030300     EXIT.                                                                
030400*                                                                         
030500 FLT-TESTE-CATEGORIAS.                                                    
030600     MOVE "S" TO FL-PASSA-CATEGORIA.                                      
030700     PERFORM FLT-TESTE-CAMPANHA THRU FLT-TESTE-CAMPANHA-EXIT.             
030800     IF FL-ACHOU-NAO MOVE "N" TO FL-PASSA-CATEGORIA.                      
030900     PERFORM FLT-TESTE-CARGO THRU FLT-TESTE-CARGO-EXIT.                   
031000     IF FL-ACHOU-NAO MOVE "N" TO FL-PASSA-CATEGORIA.                      
031100     PERFORM FLT-TESTE-SETOR THRU FLT-TESTE-SETOR-EXIT.                   
031200     IF FL-ACHOU-NAO MOVE "N" TO FL-PASSA-CATEGORIA.                      
031300     PERFORM FLT-TESTE-PORTE THRU FLT-TESTE-PORTE-EXIT.                   
031400     IF FL-ACHOU-NAO MOVE "N" TO FL-PASSA-CATEGORIA.                      
031500     PERFORM FLT-TESTE-LOCAL THRU FLT-TESTE-LOCAL-EXIT.                   
031600     IF FL-ACHOU-NAO MOVE "N" TO FL-PASSA-CATEGORIA.                      
031700 FLT-TESTE-CATEGORIAS-EXIT.                                               
031800     EXIT.                                                                
031900*                                                                         
032000 FLT-TESTE-CAMPANHA.                                                      
032100     MOVE "N" TO FL-ACHOU.                                                
032200     IF FL-QTD-CAMPANHA = ZERO                                            
032300         MOVE "S" TO FL-ACHOU                                             
032400         GO TO FLT-TESTE-CAMPANHA-EXIT.                                   
032500     MOVE 1 TO FL-IDX.                                                    
032600 FLT-TESTE-CAMPANHA-LACO.                                                 
032700     IF FL-IDX > FL-QTD-CAMPANHA                                          
032800         GO TO FLT-TESTE-CAMPANHA-EXIT.                                   
032900     IF CT-CAMPAIGN = FL-TAB-CAMPANHA(FL-IDX)                             
033000         MOVE "S" TO FL-ACHOU                                             
033100         GO TO FLT-TESTE-CAMPANHA-EXIT.                                   
033200     ADD 1 TO FL-IDX.                                                     
033300     GO TO FLT-TESTE-CAMPANHA-LACO.                                       
033400 FLT-TESTE-CAMPANHA-EXIT.                                                 
033500     EXIT.                                                                
033600*                                                                         
033700 FLT-TESTE-CARGO.                                                         
033800     MOVE "N" TO FL-ACHOU.                                                
033900     IF FL-QTD-CARGO = ZERO                                               
034000         MOVE "S" TO FL-ACHOU                                             
034100         GO TO FLT-TESTE-CARGO-EXIT.                                      
034200     MOVE 1 TO FL-IDX.                                                    
034300 FLT-TESTE-CARGO-LACO.                                                    
034400     IF FL-IDX > FL-QTD-CARGO                                             
034500         GO TO FLT-TESTE-CARGO-EXIT.                                      
034600     IF CT-JOB-TITLE = FL-TAB-CARGO(FL-IDX)                               
034700         MOVE "S" TO FL-ACHOU                                             
034800         GO TO FLT-TESTE-CARGO-EXIT.                                      
034900     ADD 1 TO FL-IDX.                                                     
035000     GO TO FLT-TESTE-CARGO-LACO.                                          
035100 FLT-TESTE-CARGO-EXIT.                                                    
035200     EXIT.                                                                
035300*                                                                         
035400 FLT-TESTE-SETOR.                                                         
035500     MOVE "N" TO FL-ACHOU.                                                
035600     IF FL-QTD-SETOR = ZERO                                               
035700         MOVE "S" TO FL-ACHOU                                             
035800         GO TO FLT-TESTE-SETOR-EXIT.                                      
035900     MOVE 1 TO FL-IDX.                                                    
036000 FLT-TESTE-SETOR-LACO.                                                    
036100     IF FL-IDX > FL-QTD-SETOR                                             
036200         GO TO FLT-TESTE-SETOR-EXIT.                                      
036300     IF CT-SECTOR = FL-TAB-SETOR(FL-IDX)                                  
036400         MOVE "S" TO FL-ACHOU                                             
036500         GO TO FLT-TESTE-SETOR-EXIT.                                      
036600     ADD 1 TO FL-IDX.                                                     
036700     GO TO FLT-TESTE-SETOR-LACO.                                          
036800 FLT-TESTE-SETOR-EXIT.                                                    
036900     EXIT.                                                                
037000*                                                                         
037100 FLT-TESTE-PORTE.                                                         
037200     MOVE "N" TO FL-ACHOU.                                                
037300     IF FL-QTD-PORTE = ZERO                                               
037400         MOVE "S" TO FL-ACHOU                                             
037500         GO TO FLT-TESTE-PORTE-EXIT.                                      
037600     MOVE 1 TO FL-IDX.                                                    
037700 FLT-TESTE-PORTE-LACO.                                                    
037800     IF FL-IDX > FL-QTD-PORTE                                             
037900         GO TO FLT-TESTE-PORTE-EXIT.                                      
038000     IF CT-COMPANY-SIZE = FL-TAB-PORTE(FL-IDX)                            
038100         MOVE "S" TO FL-ACHOU                                             
038200         GO TO FLT-TESTE-PORTE-EXIT.                                      
038300     ADD 1 TO FL-IDX.                                                     
038400     GO TO FLT-TESTE-PORTE-LACO.                                          
038500 FLT-TESTE-PORTE-EXIT.                                                    
038600     EXIT.                                                                
038700*                                                                         
038800 FLT-TESTE-LOCAL.                                                         
038900     MOVE "N" TO FL-ACHOU.                                                
039000     IF FL-QTD-LOCAL = ZERO                                               
039100         MOVE "S" TO FL-ACHOU                                             
039200         GO TO FLT-TESTE-LOCAL-EXIT.                                      
039300     MOVE 1 TO FL-IDX.                                                    
039400 FLT-TESTE-LOCAL-LACO.                                                    
039500     IF FL-IDX > FL-QTD-LOCAL                                             
039600         GO TO FLT-TESTE-LOCAL-EXIT.                                      
039700     IF CT-LOCATION = FL-TAB-LOCAL(FL-IDX)                                
039800         MOVE "S" TO FL-ACHOU                                             
039900         GO TO FLT-TESTE-LOCAL-EXIT.                                      
040000     ADD 1 TO FL-IDX.                                                     
040100     GO TO FLT-TESTE-LOCAL-LACO.                                          
040200 FLT-TESTE-LOCAL-EXIT.                                                    
040300     EXIT.                                                                
040400*                                                                         
040500 FLT-GRAVAR.                                                              
040600     MOVE CT-CONTACT-RECORD TO FL-REG-FILTRADO.                           
040700     WRITE FL-REG-FILTRADO.                                               
040800     IF GRAVACAO-OK                                                       
040900         ADD 1 TO CT-REG-GRAVADOS                                         
041000     ELSE                                                                 
041100         DISPLAY "SMP010 - ERRO GRAVACAO FILTRADO " ST-ERRO               
041200         GO TO ROT-ERRO.                                                  
041300 FLT-GRAVAR-EXIT.                                                         
041400     EXIT.                                                                
041500*****************************                                             
041600* ROTINAS DE FIM E DE ERRO  *                                             
041700*****************************                                             
041800 ROT-ERRO.                                                                
041900     DISPLAY "SMP010 - LOTE ABORTADO".                                    
042000     GO TO ROT-FIMS.                                                      
042100 ROT-FIM.                                                                 
042200     EXIT PROGRAM.                                                        
042300 ROT-FIMS.                                                                
042400     STOP RUN.                                                            
042500*---------------------*** FIM DE PROGRAMA ***--------------------*        
