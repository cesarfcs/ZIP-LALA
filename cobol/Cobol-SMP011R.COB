000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.               SMP011R.                                       
000300 AUTHOR.                   V R PAZ.                                       
000400 INSTALLATION.              SETOR DE PROCESSAMENTO DE DADOS.              
000500 DATE-WRITTEN.              1989-05-11.                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.                  USO INTERNO - LOTE NOTURNO.                   
000800*****************************************************************         
000900*  SMP011R - DISTRIBUICAO DE TAGS DE CHAMADA (PASSO 3 DO LOTE) *          
001000*****************************************************************         
001100* SEGUNDA LEITURA DO EXTRATO FILTRADO (FILTRADO), JA GRAVADO    *         
001200* PELO SMP010 E JA USADO PELO SMP010R - ESTE PASSO NAO DEPENDE  *         
001300* DOS CONTADORES DO SMP010R, SO RELEVA O ARQUIVO FILTRADO DE    *         
001400* NOVO, DO INICIO, PARA MONTAR A TABELA DE TAGS DISTINTAS.      *         
001500* PARA CADA CONTATO, QUEBRA CT-CALL-TAGS E CONTA UMA VEZ CADA   *         
001600* TAG DISTINTA (MESMO QUE A TAG SE REPITA NA MESMA CHAMADA).    *         
001700* NO FIM DO ARQUIVO, ORDENA A TABELA POR QUANTIDADE DECRESCENTE *         
001800* E, NO EMPATE, POR NOME DA TAG CRESCENTE, E IMPRIME UMA LINHA  *         
001900* POR TAG NO RELATORIO RELTAG.                                  *         
002000*****************************************************************         
002100* HISTORICO DE ALTERACOES                                                 
002200* DATA       PROGR   PEDIDO    DESCRICAO                                  
002300* ---------- ------- --------- -----------------------------              
002400* 1989-05-11 VPR     EE-0476   VERSAO ORIGINAL - TABELA DE TAGS           
002500*                              SEM ORDENACAO (ORDEM DE CHEGADA).          
002600* 1992-06-30 VPR     EE-0521   ACRESCIDA A ORDENACAO POR                  
002700*                              QUANTIDADE DECRESCENTE / NOME.             
002800* 1999-02-08 RMN     EE-0716   AJUSTE ANO 2000 - SEM IMPACTO              
002900*                              NESTE PROGRAMA (NAO MANIPULA               
003000*                              DATAS, SO TAGS DE CHAMADA).                
003100* 2003-08-20 RMN     EE-0902   REGRA DA TABELA VAZIA: SE O TOTAL          
003200*                              DE CHAMADAS FOR ZERO, O RELATORIO          
003300*                              SAI SO COM O CABECALHO.                    
003400* 2011-04-06 CSF     EE-1208   CORRIGIDA CONTAGEM DUPLICADA QUANDO        
003500*                              A MESMA TAG SE REPETE NO CAMPO             
003600*                              CT-CALL-TAGS DE UM SO CONTATO - A          
003700*                              TAG SO CONTA UMA VEZ POR CONTATO.          
003800*                              TAG COM MAIS DE 20 POSICOES PASSA A        
003900*                              SER TRUNCADA NO LIMITE DE TG-TAG-          
004000*                              ATUAL, SEM GRAVAR FORA DOS LIMITES         
004100*                              DA AREA DE TRABALHO.                       
004200*****************************************************************         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS CLASSE-DELIM IS ",", ";", "|".                                 
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT FILTRADO ASSIGN TO "FILTRADO"                                 
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         ACCESS MODE IS SEQUENTIAL                                        
005300         FILE STATUS IS ST-ERRO.                                          
005400     SELECT RELTAG ASSIGN TO "RELTAG"                                     
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         ACCESS MODE IS SEQUENTIAL                                        
005700         FILE STATUS IS ST-ERRO.                                          
005800*-----------------------------------------------------------------        
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  FILTRADO                                                             
006200         LABEL RECORD IS STANDARD                                         
006300         VALUE OF FILE-ID IS "FILTRADO.DAT".                              
006400     COPY CTCONREG.                                                       
006500 FD  RELTAG                                                               
006600         LABEL RECORD IS STANDARD                                         
006700         VALUE OF FILE-ID IS "RELTAG.DOC".                                
006800 01  TG-REG-IMP                  PIC X(132).                              
006900*-----------------------------------------------------------------        
007000 WORKING-STORAGE SECTION.                                                 
007100 77  ST-ERRO               PIC X(02) VALUE "00".                          
007200     88  SEM-ERRO                    VALUE "00".                          
007300     88  FIM-ARQUIVO                 VALUE "10".                          
007400 77  TG-T-CHAMADAS         PIC 9(07) COMP VALUE ZERO.                     
007500 77  TG-QTD-TAGS           PIC 9(03) COMP VALUE ZERO.                     
007600 77  TG-IDX                PIC 9(03) COMP VALUE ZERO.                     
007700 77  TG-IDX2               PIC 9(03) COMP VALUE ZERO.                     
007800 77  TG-TROCOU             PIC X(01) VALUE "N".                           
007900     88  TABELA-ORDENADA             VALUE "N".                           
008000*-----------------------------------------------------------------        
008100* TABELA DE TAGS DISTINTAS, EM MEMORIA - PESQUISA E ACUMULACAO            
008200* PELO MESMO IDIOMA DE BUSCA LINEAR DE INICIO.CBL/TAB-PROG.               
008300*-----------------------------------------------------------------        
008400 01  TG-TAG-TABELA.                                                       
008500     05  TG-TAG-ENTRY OCCURS 100 TIMES.                                   
008600         10  TG-TAG-NOME        PIC X(20) VALUE SPACES.                   
008700         10  TG-TAG-QTD         PIC 9(07) COMP VALUE ZERO.                
008800         10  TG-TAG-TAXA        PIC 9V9(4) VALUE ZERO.                    
008900         10  FILLER             PIC X(05) VALUE SPACES.                   
009000*                                                                         
009100 77  TG-TAXA-ENTRA          PIC 9V9(4) VALUE ZERO.                        
009200 77  TG-TAXA-PCT            PIC 9(03)V9 VALUE ZERO.                       
009300*                                                                         
009400 77  TG-TAGS-RESTANTES      PIC X(60) VALUE SPACES.                       
009500 77  TG-TAG-ATUAL           PIC X(20) VALUE SPACES.                       
009600 77  TG-POS                 PIC 9(02) COMP VALUE ZERO.                    
009700 77  TG-TAM                 PIC 9(02) COMP VALUE ZERO.                    
009800 77  TG-CAR                 PIC X(01) VALUE SPACE.                        
009900 77  TG-ACHOU                PIC X(01) VALUE "N".                         
010000     88  TG-ACHOU-NAO                 VALUE "N".                          
010100*-----------------------------------------------------------------        
010200* TABELA DE TAGS JA CONTADAS NO CONTATO ATUAL - ZERADA A CADA             
010300* CONTATO, EVITA CONTAR DUAS VEZES A MESMA TAG QUANDO ELA SE              
010400* REPETE DENTRO DO PROPRIO CT-CALL-TAGS.                                  
010500*-----------------------------------------------------------------        
010600 01  TG-VISTAS-TABELA.                                                    
010700     05  TG-VISTA-ENTRY OCCURS 30 TIMES.                                  
010800         10  TG-VISTA-NOME      PIC X(20) VALUE SPACES.                   
010900         10  FILLER             PIC X(05) VALUE SPACES.                   
011000 77  TG-QTD-VISTAS          PIC 9(02) COMP VALUE ZERO.                    
011100 77  TG-IDX3                PIC 9(02) COMP VALUE ZERO.                    
011200 77  TG-VISTA-ACHOU         PIC X(01) VALUE "N".                          
011300     88  TG-VISTA-ACHOU-NAO          VALUE "N".                           
011400*-----------------------------------------------------------------        
011500* AREA DE TROCA USADA PELA ORDENACAO (BUBBLE SORT) DA TABELA -            
011600* NAO HA VERBO SORT NO IDIOMA DESTA CASA.                                 
011700*-----------------------------------------------------------------        
011800 77  TG-TROCA-NOME            PIC X(20) VALUE SPACES.                     
011900 77  TG-TROCA-QTD             PIC 9(07) COMP VALUE ZERO.                  
012000 77  TG-TROCA-TAXA            PIC 9V9(4) VALUE ZERO.                      
012100*-----------------------------------------------------------------        
012200* LINHAS DE IMPRESSAO - MESMO MOLDE DE CABECALHO-N/DETALHE-DADOS          
012300* DO SMP005R, NA LARGURA DE IMPRESSORA DE 132 POSICOES.                   
012400*-----------------------------------------------------------------        
012500 01  CABECALHO-0.                                                         
012600     05  FILLER                 PIC X(057) VALUE                          
012700     "*********************************************************".         
012800     05  FILLER                 PIC X(042) VALUE                          
012900         "******************************************".                    
013000     05  FILLER                 PIC X(033) VALUE SPACES.                  
013100*                                                                         
013200 01  CABECALHO-1.                                                         
013300     05  FILLER                 PIC X(057) VALUE                          
013400    "* DISTRIBUICAO DE TAGS DE CHAMADA - RELATORIO DE APOIO   ".          
013500     05  FILLER                 PIC X(042) VALUE                          
013600         "                                         *".                    
013700     05  FILLER                 PIC X(033) VALUE SPACES.                  
013800*                                                                         
013900 01  CABECALHO-2.                                                         
014000     05  FILLER                 PIC X(057) VALUE                          
014100     "*********************************************************".         
014200     05  FILLER                 PIC X(042) VALUE                          
014300         "******************************************".                    
014400     05  FILLER                 PIC X(033) VALUE SPACES.                  
014500*                                                                         
014600 01  CABECALHO-3.                                                         
014700     05  FILLER                 PIC X(057) VALUE                          
014800    "* TAG                       QTD CONTATOS   TAXA SOBRE CHA".          
014900     05  FILLER                 PIC X(042) VALUE                          
015000         "MADAS                                    *".                    
015100     05  FILLER                 PIC X(033) VALUE SPACES.                  
015200*                                                                         
015300 01  DETALHE-DADOS.                                                       
015400     05  FILLER                 PIC X(002) VALUE "* ".                    
015500     05  DET-NOME     VALUE SPACES         PIC X(020).                    
015600     05  FILLER                 PIC X(003) VALUE SPACES.                  
015700     05  DET-QTD      VALUE ZEROS          PIC Z(06)9.                    
015800     05  FILLER                 PIC X(003) VALUE SPACES.                  
015900     05  DET-TAXA     VALUE ZEROS          PIC ZZ9.9.                     
016000     05  DET-PCT      VALUE SPACE          PIC X(001).                    
016100     05  FILLER                 PIC X(093) VALUE SPACES.                  
016200*                                                                         
016300 01  LINHA-FINAL.                                                         
016400     05  FILLER                 PIC X(057) VALUE                          
016500     "*********************************************************".         
016600     05  FILLER                 PIC X(042) VALUE                          
016700         "******************************************".                    
016800     05  FILLER                 PIC X(033) VALUE SPACES.                  
016900*-----------------------------------------------------------------        
017000* VISAO DA LINHA DE DETALHE USADA SO PARA A LINHA-RESUMO COM O            
017100* TOTAL DE CHAMADAS DO PERIODO (BASE DA TAXA DE CADA TAG) - EVITA         
017200* UM NOVO GRUPO 01 SO PARA ESTA LINHA UNICA.                              
017300*-----------------------------------------------------------------        
017400 01  LINHA-TOTAL REDEFINES DETALHE-DADOS.                                 
017500     05  FILLER                 PIC X(002).                               
017600     05  LT-ROTULO              PIC X(023).                               
017700     05  LT-TOTAL               PIC Z(06)9.                               
017800     05  FILLER                 PIC X(098).                               
017900*-----------------------------------------------------------------        
018000 PROCEDURE DIVISION.                                                      
018100 INICIO-0.                                                                
018200     MOVE ZERO TO TG-T-CHAMADAS TG-QTD-TAGS.                              
018300     OPEN INPUT FILTRADO                                                  
018400     IF NOT SEM-ERRO                                                      
018500         DISPLAY "SMP011R - ERRO ABERTURA FILTRADO " ST-ERRO              
018600         GO TO ROT-ERRO.                                                  
018700     OPEN OUTPUT RELTAG                                                   
018800     IF NOT SEM-ERRO                                                      
018900         DISPLAY "SMP011R - ERRO ABERTURA RELTAG " ST-ERRO                
019000         GO TO ROT-ERRO.                                                  
019100     PERFORM LER-FILTRADO THRU LER-FILTRADO-EXIT                          
019200         UNTIL FIM-ARQUIVO.                                               
019300     CLOSE FILTRADO.                                                      
019400     IF TG-T-CHAMADAS > 0                                                 
019500         PERFORM TG-CALCULAR-TAXAS THRU TG-CALCULAR-TAXAS-EXIT            
019600         PERFORM TG-ORDENAR THRU TG-ORDENAR-EXIT.                         
019700     PERFORM TG-IMPRIMIR THRU TG-IMPRIMIR-EXIT.                           
019800     CLOSE RELTAG.                                                        
019900     GO TO ROT-FIM.                                                       
020000*********************************************                             
020100* LEITURA DO EXTRATO FILTRADO                *                            
020200*********************************************                             
020300 LER-FILTRADO.                                                            
020400     READ FILTRADO                                                        
020500     IF NOT SEM-ERRO                                                      
020600         IF NOT FIM-ARQUIVO                                               
020700             DISPLAY "SMP011R - ERRO LEITURA FILTRADO " ST-ERRO           
020800             GO TO ROT-ERRO                                               
020900         ELSE                                                             
021000             GO TO LER-FILTRADO-EXIT.                                     
021100     IF CT-CALL-TIMESTAMP NOT = SPACES                                    
021200         ADD 1 TO TG-T-CHAMADAS                                           
021300         PERFORM TG-QUEBRAR-TAGS THRU TG-QUEBRAR-TAGS-EXIT.               
021400 LER-FILTRADO-EXIT.                                                       
021500     EXIT.                                                                
021600*********************************************                             
021700* QUEBRA DE CT-CALL-TAGS E ACUMULACAO NA      *                           
021800* TABELA DE TAGS DISTINTAS                    *                           
021900*********************************************                             
022000 TG-QUEBRAR-TAGS.                                                         
022100     MOVE CT-CALL-TAGS TO TG-TAGS-RESTANTES.                              
022200     MOVE SPACES TO TG-TAG-ATUAL.                                         
022300     MOVE ZERO TO TG-TAM.                                                 
022400     MOVE ZERO TO TG-QTD-VISTAS.                                          
022500     MOVE 1 TO TG-POS.                                                    
022600 TG-QT-LACO.                                                              
022700     IF TG-POS > 60                                                       
022800         PERFORM TG-QT-FECHAR THRU TG-QT-FECHAR-EXIT                      
022900         GO TO TG-QUEBRAR-TAGS-EXIT.                                      
023000     MOVE TG-TAGS-RESTANTES(TG-POS:1) TO TG-CAR.                          
023100     IF TG-CAR IS CLASSE-DELIM                                            
023200         PERFORM TG-QT-FECHAR THRU TG-QT-FECHAR-EXIT                      
023300     ELSE                                                                 
023400         IF TG-CAR NOT = SPACE OR TG-TAM > 0                              
023500             IF TG-TAM < 20                                               
023600                 ADD 1 TO TG-TAM                                          
023700                 MOVE TG-CAR TO TG-TAG-ATUAL(TG-TAM:1)                    
023800             END-IF                                                       
023900         END-IF                                                           
024000     END-IF.                                                              
024100     ADD 1 TO TG-POS.                                                     
024200     GO TO TG-QT-LACO.                                                    
024300 TG-QT-FECHAR.                                                            
024400     IF TG-TAM = 0                                                        
024500         GO TO TG-QT-FECHAR-EXIT.                                         
024600 TG-QT-TRIM-LACO.                                                         
024700     IF TG-TAM > 0 AND TG-TAG-ATUAL(TG-TAM:1) = SPACE                     
024800         SUBTRACT 1 FROM TG-TAM                                           
024900         GO TO TG-QT-TRIM-LACO.                                           
025000     IF TG-TAM > 0                                                        
025100         PERFORM TG-JA-VISTA THRU TG-JA-VISTA-EXIT                        
025200         IF TG-VISTA-ACHOU-NAO                                            
025300             PERFORM TG-ACUMULAR THRU TG-ACUMULAR-EXIT                    
025400         END-IF                                                           
025500     END-IF.                                                              
025600     MOVE SPACES TO TG-TAG-ATUAL.                                         
025700     MOVE ZERO TO TG-TAM.                                                 
025800 TG-QT-FECHAR-EXIT.                                                       
025900     EXIT.                                                                
026000 TG-QUEBRAR-TAGS-EXIT.                                                    
026100     EXIT.                                                                
026200*********************************************                             
026300* VERIFICA SE A TAG ATUAL JA FOI CONTADA     *                            
026400* NESTE CONTATO - MESMA BUSCA LINEAR DE      *                            
026500* TG-ACUMULAR, NA TABELA DE VISTAS DO        *                            
026600* CONTATO, MARCANDO A TAG COMO VISTA SE FOR  *                            
026700* NOVA                                       *                            
026800*********************************************                             
026900 TG-JA-VISTA.                                                             
027000     MOVE "N" TO TG-VISTA-ACHOU.                                          
027100     MOVE 1 TO TG-IDX3.                                                   
027200 TG-JV-LACO.                                                              
027300     IF TG-IDX3 > TG-QTD-VISTAS                                           
027400         GO TO TG-JV-FIM.                                                 
027500     IF TG-TAG-ATUAL = TG-VISTA-NOME(TG-IDX3)                             
027600         MOVE "S" TO TG-VISTA-ACHOU                                       
027700         GO TO TG-JV-FIM.                                                 
027800     ADD 1 TO TG-IDX3.                                                    
027900     GO TO TG-JV-LACO.                                                    
028000 TG-JV-FIM.                                                               
028100     IF TG-VISTA-ACHOU-NAO AND TG-QTD-VISTAS < 30                         
028200         ADD 1 TO TG-QTD-VISTAS                                           
028300         MOVE TG-TAG-ATUAL TO TG-VISTA-NOME(TG-QTD-VISTAS).               
028400 TG-JA-VISTA-EXIT.                                                        
028500     EXIT.                                                                
028600*********************************************                             
028700* ACUMULACAO DE UMA TAG NA TABELA - BUSCA     *                           
028800* LINEAR, IGUAL AO TAB-PROG DE INICIO.CBL,    *                           
028900* ACRESCENTANDO A TAG SE FOR NOVA             *                           
029000*********************************************                             
029100 TG-ACUMULAR.                                                             
029200     MOVE "N" TO TG-ACHOU.                                                
029300     MOVE 1 TO TG-IDX.                                                    
029400 TG-AC-LACO.                                                              
029500     IF TG-IDX > TG-QTD-TAGS                                              
029600         GO TO TG-AC-FIM.                                                 
029700     IF TG-TAG-ATUAL = TG-TAG-NOME(TG-IDX)                                
029800         MOVE "S" TO TG-ACHOU                                             
029900         ADD 1 TO TG-TAG-QTD(TG-IDX)                                      
030000         GO TO TG-AC-FIM.                                                 
030100     ADD 1 TO TG-IDX.                                                     
030200     GO TO TG-AC-LACO.                                                    
030300 TG-AC-FIM.                                                               
030400     IF TG-ACHOU-NAO AND TG-QTD-TAGS < 100                                
030500         ADD 1 TO TG-QTD-TAGS                                             
030600         MOVE TG-TAG-ATUAL TO TG-TAG-NOME(TG-QTD-TAGS)                    
030700         MOVE 1 TO TG-TAG-QTD(TG-QTD-TAGS).                               
030800 TG-ACUMULAR-EXIT.                                                        
030900     EXIT.                                                                
031000*********************************************                             
031100* CALCULO DA TAXA DE CADA TAG (QTD / TOTAL    *                           
031200* DE CHAMADAS)                                *                           
031300*********************************************                             
031400 TG-CALCULAR-TAXAS.                                                       
031500     MOVE 1 TO TG-IDX.                                                    
031600 TG-CT-LACO.                                                              
031700     IF TG-IDX > TG-QTD-TAGS                                              
031800         GO TO TG-CALCULAR-TAXAS-EXIT.                                    
031900     COMPUTE TG-TAG-TAXA(TG-IDX) ROUNDED =                                
032000             TG-TAG-QTD(TG-IDX) / TG-T-CHAMADAS.                          
032100     ADD 1 TO TG-IDX.                                                     
032200     GO TO TG-CT-LACO.                                                    
032300 TG-CALCULAR-TAXAS-EXIT.                                                  
032400     EXIT.                                                                
032500*********************************************                             
032600* ORDENACAO DA TABELA - QUANTIDADE DECRES-    *                           
032700* CENTE, NOME CRESCENTE NO EMPATE (BOLHA)     *                           
032800*********************************************                             
032900 TG-ORDENAR.                                                              
033000     IF TG-QTD-TAGS < 2                                                   
033100         GO TO TG-ORDENAR-EXIT.                                           
033200     MOVE "S" TO TG-TROCOU.                                               
033300 TG-OR-PASSADA.                                                           
033400     IF TABELA-ORDENADA                                                   
033500         GO TO TG-ORDENAR-EXIT.                                           
033600     MOVE "N" TO TG-TROCOU.                                               
033700     MOVE 1 TO TG-IDX.                                                    
033800 TG-OR-LACO.                                                              
033900     COMPUTE TG-IDX2 = TG-IDX + 1.                                        
034000     IF TG-IDX2 > TG-QTD-TAGS                                             
034100         GO TO TG-OR-PASSADA.                                             
034200     IF TG-TAG-QTD(TG-IDX) < TG-TAG-QTD(TG-IDX2)                          
034300         PERFORM TG-OR-TROCAR THRU TG-OR-TROCAR-EXIT                      
034400         MOVE "S" TO TG-TROCOU                                            
034500     ELSE                                                                 
034600         IF TG-TAG-QTD(TG-IDX) = TG-TAG-QTD(TG-IDX2)                      
034700                 AND TG-TAG-NOME(TG-IDX) > TG-TAG-NOME(TG-IDX2)           
034800             PERFORM TG-OR-TROCAR THRU TG-OR-TROCAR-EXIT                  
034900             MOVE "S" TO TG-TROCOU                                        
035000         END-IF                                                           
035100     END-IF.                                                              
035200     ADD 1 TO TG-IDX.                                                     
035300     GO TO TG-OR-LACO.                                                    
035400 TG-OR-TROCAR.                                                            
035500     MOVE TG-TAG-NOME(TG-IDX)  TO TG-TROCA-NOME.                          
035600     MOVE TG-TAG-QTD(TG-IDX)   TO TG-TROCA-QTD.                           
035700     MOVE TG-TAG-TAXA(TG-IDX)  TO TG-TROCA-TAXA.                          
035800     MOVE TG-TAG-NOME(TG-IDX2) TO TG-TAG-NOME(TG-IDX).                    
035900     MOVE TG-TAG-QTD(TG-IDX2)  TO TG-TAG-QTD(TG-IDX).                     
036000     MOVE TG-TAG-TAXA(TG-IDX2) TO TG-TAG-TAXA(TG-IDX).                    
036100     MOVE TG-TROCA-NOME TO TG-TAG-NOME(TG-IDX2).                          
036200     MOVE TG-TROCA-QTD  TO TG-TAG-QTD(TG-IDX2).                           
036300     MOVE TG-TROCA-TAXA TO TG-TAG-TAXA(TG-IDX2).                          
036400 TG-OR-TROCAR-EXIT.                                                       
036500     EXIT.                                                                
036600 TG-ORDENAR-EXIT.                                                         
036700     EXIT.                                                                
036800*********************************************                             
036900* IMPRESSAO DA TABELA DE TAGS                *                            
037000*********************************************                             
037100 TG-IMPRIMIR.                                                             
037200     WRITE TG-REG-IMP FROM CABECALHO-0.                                   
037300     WRITE TG-REG-IMP FROM CABECALHO-1.                                   
037400     WRITE TG-REG-IMP FROM CABECALHO-2.                                   
037500     WRITE TG-REG-IMP FROM CABECALHO-3.                                   
037600     MOVE "* TOTAL DE CHAMADAS:   " TO LT-ROTULO.                         
037700     MOVE TG-T-CHAMADAS TO LT-TOTAL.                                      
037800     WRITE TG-REG-IMP FROM LINHA-TOTAL.                                   
037900     IF TG-T-CHAMADAS = 0                                                 
038000         GO TO TG-IM-FIM.                                                 
038100     MOVE 1 TO TG-IDX.                                                    
038200 TG-IM-LACO.                                                              
038300     IF TG-IDX > TG-QTD-TAGS                                              
038400         GO TO TG-IM-FIM.                                                 
038500     MOVE TG-TAG-NOME(TG-IDX) TO DET-NOME.                                
038600     MOVE TG-TAG-QTD(TG-IDX)  TO DET-QTD.                                 
038700     MOVE TG-TAG-TAXA(TG-IDX) TO TG-TAXA-ENTRA.                           
038800     COMPUTE TG-TAXA-PCT ROUNDED = TG-TAXA-ENTRA * 100.                   
038900     MOVE TG-TAXA-PCT TO DET-TAXA.                                        
039000     MOVE "%" TO DET-PCT.                                                 
039100     WRITE TG-REG-IMP FROM DETALHE-DADOS.                                 
039200     ADD 1 TO TG-IDX.                                                     
039300     GO TO TG-IM-LACO.                                                    
039400 TG-IM-FIM.                                                               
039500     WRITE TG-REG-IMP FROM LINHA-FINAL.                                   
039600 TG-IMPRIMIR-EXIT.                                                        
039700     EXIT.                                                                
039800*****************************                                             
039900* ROTINAS DE FIM E DE ERRO  *                                             
040000*****************************                                             
040100 ROT-ERRO.                                                                
040200     DISPLAY "SMP011R - LOTE ABORTADO".                                   
040300     GO TO ROT-FIMS.                                                      
040400 ROT-FIM.                                                                 
040500     EXIT PROGRAM.                                                        
040600 ROT-FIMS.                                                                
040700     STOP RUN.                                                            
040800*---------------------*** FIM DE PROGRAMA ***--------------------*        
