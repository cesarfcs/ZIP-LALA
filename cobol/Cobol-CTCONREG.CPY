000100*****************************************************************         
000200* CTCONREG - LAYOUT DO REGISTRO DE CONTATO (EXTRATO DO CRM)    *          
000300*            COPY MEMBER - INCLUIDO EM SMP010, SMP010R, SMP011R*          
000400*****************************************************************         
000500* CAMPO A CAMPO CONFORME O EXTRATO RECEBIDO DA AGENCIA DE      *          
000600* PROSPECCAO. REGISTRO FIXO DE 215 POSICOES, SEM FILLER DE     *          
000700* RESERVA - O LEIAUTE DE ORIGEM JA VEM TOTALMENTE OCUPADO,     *          
000800* CAMPO A CAMPO, PELO SISTEMA QUE GERA O EXTRATO.              *          
000900*****************************************************************         
001000* HISTORICO DE ALTERACOES                                                 
001100* DATA       PROGR   PEDIDO    DESCRICAO                                  
001200* ---------- ------- --------- -----------------------------              
001300* 1987-03-02 VPR     EE-0441   LEIAUTE ORIGINAL - 10 CAMPOS.              
001400* 1991-07-18 VPR     EE-0502   ACRESCIDO CT-LOCATION (PRACA).             
001500* 1998-11-09 VPR     EE-0690   REVISAO ANO 2000 - DATAS PASSAM            
001600*                              A CIRCULAR AAAA-MM-DD.                     
001700*****************************************************************         
001800 01  CT-CONTACT-RECORD.                                                   
001900     03  CT-CONTACT-ID           PIC X(10).                               
002000     03  CT-CALL-TIMESTAMP       PIC X(10).                               
002100     03  CT-CALL-TAGS            PIC X(60).                               
002200     03  CT-EMAIL-STATUS         PIC X(15).                               
002300     03  CT-LIFECYCLE-PHASE      PIC X(20).                               
002400     03  CT-LAST-ACTIVITY-DATE   PIC X(10).                               
002500     03  CT-CAMPAIGN             PIC X(20).                               
002600     03  CT-JOB-TITLE            PIC X(20).                               
002700     03  CT-SECTOR               PIC X(20).                               
002800     03  CT-COMPANY-SIZE         PIC X(10).                               
002900     03  CT-LOCATION             PIC X(20).                               
003000*****************************************************************         
003100* VISAO ALTERNATIVA P/ TESTE DE FAIXA DE DATA DA CHAMADA -      *         
003200* QUEBRA AAAA-MM-DD EM COMPONENTES, USADA PELO FILTRO DE        *         
003300* PERIODO (SMP010). RESTANTE DO REGISTRO FICA EM FILLER.        *         
003400*****************************************************************         
003500 01  CT-CALL-DATE-QUEBRA REDEFINES CT-CONTACT-RECORD.                     
003600     03  FILLER                  PIC X(10).                               
003700     03  CT-Q-CALL-AAAA          PIC X(04).                               
003800     03  CT-Q-CALL-TRACO1        PIC X(01).                               
003900     03  CT-Q-CALL-MM            PIC X(02).                               
004000     03  CT-Q-CALL-TRACO2        PIC X(01).                               
004100     03  CT-Q-CALL-DD            PIC X(02).                               
004200     03  FILLER                  PIC X(195).                              
004300*****************************************************************         
004400* VISAO ALTERNATIVA P/ TESTE DE FAIXA DE DATA DA ATIVIDADE DE   *         
004500* E-MAIL - QUEBRA AAAA-MM-DD DE CT-LAST-ACTIVITY-DATE.          *         
004600*****************************************************************         
004700 01  CT-ACT-DATE-QUEBRA REDEFINES CT-CONTACT-RECORD.                      
004800     03  FILLER                  PIC X(115).                              
004900     03  CT-Q-ACT-AAAA           PIC X(04).                               
005000     03  CT-Q-ACT-TRACO1         PIC X(01).                               
005100     03  CT-Q-ACT-MM             PIC X(02).                               
005200     03  CT-Q-ACT-TRACO2         PIC X(01).                               
005300     03  CT-Q-ACT-DD             PIC X(02).                               
005400     03  FILLER                  PIC X(90).                               
