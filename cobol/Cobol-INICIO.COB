000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.               INICIO.                                        
000300 AUTHOR.                   V R PAZ.                                       
000400 INSTALLATION.              SETOR DE PROCESSAMENTO DE DADOS.              
000500 DATE-WRITTEN.              1989-06-01.                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.                  USO INTERNO - LOTE NOTURNO.                   
000800*****************************************************************         
000900*  INICIO - CONTROLE DO LOTE DE DESEMPENHO DE PROSPECCAO        *         
001000*****************************************************************         
001100* ANTES UM MENU DE OPCOES PARA AS ROTINAS DE CADASTRO E         *         
001200* CONSULTA DO SISTEMA DE CLINICA, ESTE PROGRAMA PASSOU A SER    *         
001300* O CONTROLADOR DO LOTE DE KPI DE PROSPECCAO - ENCADEIA OS      *         
001400* TRES PASSOS DO JOB NA ORDEM FIXA ABAIXO, SEM INTERVENCAO DO   *         
001500* OPERADOR, MANTENDO A TABELA DE PROGRAMAS E O CALL/CANCEL QUE  *         
001600* JA ERAM USADOS AQUI.                                          *         
001700*   PASSO 1 - SMP010  - FILTRO DO EXTRATO DE CONTATOS.          *         
001800*   PASSO 2 - SMP010R - RELATORIO DE KPI (TELEFONE E E-MAIL).   *         
001900*   PASSO 3 - SMP011R - RELATORIO DE DISTRIBUICAO DE TAGS.      *         
002000*****************************************************************         
002100* HISTORICO DE ALTERACOES                                                 
002200* DATA       PROGR   PEDIDO    DESCRICAO                                  
002300* ---------- ------- --------- -----------------------------              
002400* 1989-06-01 VPR     EE-0120   MENU ORIGINAL (10 OPCOES).                 
002500* 1994-09-30 VPR     EE-0558   RETIRADAS AS OPCOES DE CADASTRO            
002600*                              CEP, FICARAM SO AS CONSULTAS.              
002700* 1999-01-11 RMN     EE-0715   AJUSTE ANO 2000 - SEM IMPACTO              
002800*                              NESTE PROGRAMA (NAO MANIPULA               
002900*                              DATAS DIRETAMENTE).                        
003000* 2003-08-20 RMN     EE-0902   PROGRAMA REESCRITO - DEIXA DE              
003100*                              SER MENU INTERATIVO E PASSA A              
003200*                              ENCADEAR O LOTE DE KPI DE                  
003300*                              PROSPECCAO (SMP010/SMP010R/                
003400*                              SMP011R) EM SEQUENCIA FIXA.                
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000*----------------------------------------------------------------         
004100 DATA DIVISION.                                                           
004200 WORKING-STORAGE SECTION.                                                 
004300 77  CT-PASSO-ATUAL   PIC 9(02) COMP VALUE ZERO.                          
004400     88  LOTE-ENCERRADO         VALUE 4 THRU 99.                          
004500 01  CT-PROG-SEL      PIC X(07) VALUE SPACES.                             
004600*----------------------------------------------------------------         
004700* TABELA DE PROGRAMAS DO LOTE - MESMO IDIOMA DE TAB-PROG-DISP /           
004800* TAB-PROGR DA VERSAO ANTERIOR DESTE PROGRAMA.                            
004900*----------------------------------------------------------------         
005000 01  CT-TAB-PASSO-DISP.                                                   
005100     03  FILLER PIC X(07) VALUE "SMP010".                                 
005200     03  FILLER PIC X(07) VALUE "SMP010R".                                
005300     03  FILLER PIC X(07) VALUE "SMP011R".                                
005400 01  CT-TAB-PASSOR REDEFINES CT-TAB-PASSO-DISP.                           
005500     03  CT-TAB-PASSO PIC X(07) OCCURS 3 TIMES.                           
005600*----------------------------------------------------------------         
005700* TABELA DE DESCRICOES DO PASSO, PARA A MENSAGEM DO CONSOLE.              
005800*----------------------------------------------------------------         
005900 01  CT-TAB-DESCR-DISP.                                                   
006000     03  FILLER PIC X(20) VALUE "FILTRO DE CONTATOS ".                    
006100     03  FILLER PIC X(20) VALUE "RELATORIO DE KPI    ".                   
006200     03  FILLER PIC X(20) VALUE "DISTRIB. DE TAGS    ".                   
006300 01  CT-TAB-DESCRR REDEFINES CT-TAB-DESCR-DISP.                           
006400     03  CT-TAB-DESCR PIC X(20) OCCURS 3 TIMES.                           
006500*----------------------------------------------------------------         
006600* VISAO DO NOME DO PROGRAMA SELECIONADO, SEPARANDO O SUFIXO "R"           
006700* (PASSO DE RELATORIO) DO RADICAL, SO PARA CONFERENCIA NO LOG.            
006800*----------------------------------------------------------------         
006900 01  CT-PROG-SEL-QUEBRA REDEFINES CT-PROG-SEL.                            
007000     03  CT-PS-RADICAL    PIC X(06).                                      
007100     03  CT-PS-SUFIXO     PIC X(01).                                      
007200         88  PASSO-DE-RELATORIO    VALUE "R".                             
007300*-----------------------------------------------------------------        
007400 PROCEDURE DIVISION.                                                      
007500 INICIO-0.                                                                
007600     DISPLAY "INICIO - LOTE DE KPI DE PROSPECCAO - INICIANDO".            
007700     MOVE ZERO TO CT-PASSO-ATUAL.                                         
007800*                                                                         
007900 LOTE-PROXIMO-PASSO.                                                      
008000     ADD 1 TO CT-PASSO-ATUAL                                              
008100     IF LOTE-ENCERRADO                                                    
008200         GO TO LOTE-FIM.                                                  
008300     MOVE CT-TAB-PASSO(CT-PASSO-ATUAL) TO CT-PROG-SEL.                    
008400*                                                                         
008500 LOTE-EXECUTAR.                                                           
008600     DISPLAY "INICIO - PASSO " CT-PASSO-ATUAL " - "                       
008700             CT-TAB-DESCR(CT-PASSO-ATUAL) " (" CT-PROG-SEL ")"            
008800             " SUFIXO=" CT-PS-SUFIXO.                                     
008900     IF PASSO-DE-RELATORIO                                                
009000         DISPLAY "INICIO - PASSO DE RELATORIO"                            
009100     ELSE                                                                 
009200         DISPLAY "INICIO - PASSO DE FILTRO".                              
009300     CALL CT-PROG-SEL ON OVERFLOW                                         
009400         DISPLAY "INICIO - ERRO NA CHAMADA DO PROGRAMA "                  
009500                 CT-PROG-SEL                                              
009600         GO TO LOTE-ABORTAR.                                              
009700     CANCEL CT-PROG-SEL.                                                  
009800     GO TO LOTE-PROXIMO-PASSO.                                            
009900*                                                                         
010000 LOTE-ABORTAR.                                                            
010100     DISPLAY "INICIO - LOTE ABORTADO NO PASSO " CT-PASSO-ATUAL.           
010200     GO TO ROT-FIMS.                                                      
010300*                                                                         
010400 LOTE-FIM.                                                                
010500     DISPLAY "INICIO - LOTE DE KPI DE PROSPECCAO - CONCLUIDO".            
010600*****************************                                             
010700* ROTINA DE FIM DE PROGRAMA *                                             
010800*****************************                                             
010900 ROT-FIM.                                                                 
011000     EXIT PROGRAM.                                                        
011100 ROT-FIMS.                                                                
011200     STOP RUN.                                                            
011300*---------------------*** FIM DE PROGRAMA ***--------------------*        
