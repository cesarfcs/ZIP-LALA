000100*****************************************************************         
000200* OFTAB - TABELA DE OFERTAS DE ASSINATURA (DADOS DE REFERENCIA)*          
000300*         COPY MEMBER - INCLUIDO EM SMP010R SOMENTE.            *         
000400*****************************************************************         
000500* TABELA ESTATICA, CARREGADA EM VALUE, NOS MOLDES DO TAB-PROG   *         
000600* DE INICIO.CBL - UMA AREA DISP COM 6 ENTRADAS DE 30 POSICOES,  *         
000700* REDEFINIDA COMO TABELA DE OCORRENCIAS.                        *         
000800*****************************************************************         
000900* LEIAUTE DE CADA ENTRADA (30 POSICOES):                        *         
001000*   NOME DA OFERTA (20) TARGET (05) TEL (01) MAIL (01) LKD (01)*          
001100*   RESERVA (02)                                                *         
001200*****************************************************************         
001300* HISTORICO DE ALTERACOES                                                 
001400* DATA       PROGR   PEDIDO    DESCRICAO                                  
001500* ---------- ------- --------- -----------------------------              
001600* 1989-05-04 VPR     EE-0475   TABELA ORIGINAL - 4 OFERTAS MULTI.         
001700* 1994-02-14 VPR     EE-0561   INCLUIDAS FULL DIGITAL E A OFERTA          
001800*                              PERSONALIZADA.                             
001900*****************************************************************         
002000 01  OF-OFFER-TABLE-DISP.                                                 
002100     05  FILLER PIC X(30) VALUE                                           
002200         "MULTI 2J            00600YYY  ".                                
002300     05  FILLER PIC X(30) VALUE                                           
002400         "MULTI 3J            00900YYY  ".                                
002500     05  FILLER PIC X(30) VALUE                                           
002600         "MULTI 4J            01200YYY  ".                                
002700     05  FILLER PIC X(30) VALUE                                           
002800         "MULTI 5J            01500YYY  ".                                
002900     05  FILLER PIC X(30) VALUE                                           
003000         "FULL DIGITAL        00800NYN  ".                                
003100     05  FILLER PIC X(30) VALUE                                           
003200         "OFFRE PERSONNALISEE 00000YYY  ".                                
003300*****************************************************************         
003400* VISAO EM TABELA DA AREA ACIMA - PESQUISADA POR OF-LOCALIZAR   *         
003500* (SMP010R) DA MESMA FORMA QUE INICIO.CBL PESQUISA TAB-PROG.    *         
003600*****************************************************************         
003700 01  OF-OFFER-TABLE REDEFINES OF-OFFER-TABLE-DISP.                        
003800     05  OF-OFFER-ENTRY OCCURS 6 TIMES                                    
003900                         INDEXED BY OF-IDX.                               
004000         10  OF-OFFER-NAME          PIC X(20).                            
004100         10  OF-CONTACTS-TARGET     PIC 9(05).                            
004200         10  OF-CHANNEL-PHONE       PIC X(01).                            
004300         10  OF-CHANNEL-EMAIL       PIC X(01).                            
004400         10  OF-LINKEDIN-OPT        PIC X(01).                            
004500         10  FILLER                 PIC X(02).                            
